000100******************************************************************
000200*    ATSRPT.CPY
000300*    RECORD LAYOUT FOR THE ATS SCORE REPORT FILE (ATSRPT)
000400*    ONE RECORD WRITTEN PER RESUME SCORED.  CATEGORY SCORES ARE
000500*    CARRIED IN THE FIXED ORDER -- EXTRACTABLE, LAYOUT, HEADERS,
000600*    CONTACT, SKILLS, EXPERIENCE, DATES, FONTS-IMAGES, LENGTH.
000700*
000800*    RECORD LENGTH IS FIXED AT 80 BYTES.
000900******************************************************************
001000 01  ATSRPT-REC.
001100     05  RPT-ID                  PIC X(08).
001200     05  RPT-SCORE                PIC 9(03)V9(01).
001300     05  RPT-CONFIDENCE           PIC X(06).
001400         88  RPT-CONF-HIGH            VALUE "HIGH  ".
001500         88  RPT-CONF-MEDIUM          VALUE "MEDIUM".
001600         88  RPT-CONF-LOW             VALUE "LOW   ".
001700     05  RPT-ISSUE-CNT            PIC 9(02).
001800     05  RPT-CAT-SCORES.
001900         10  RPT-CAT-SCORE        PIC 9(03)V9(02)
002000                                      OCCURS 9 TIMES.
002100     05  FILLER                  PIC X(15).
