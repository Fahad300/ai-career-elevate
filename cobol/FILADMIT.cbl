000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  FILADMIT.
000400       AUTHOR. T. DUBOIS.
000500       INSTALLATION. COBOL DEV CENTER.
000600       DATE-WRITTEN. 02/19/93.
000700       DATE-COMPILED. 02/19/93.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*         THIS PROGRAM DECIDES WHICH UPLOADED FILES MAY BE
001400*         ADMITTED TO THE ATS SCORING BATCH.  EACH CANDIDATE
001500*         FILE IS EDITED FOR EXTENSION AND SIZE, IN THAT ORDER,
001600*         AND IS EITHER ACCEPTED (AND ASSIGNED A SESSION NUMBER)
001700*         OR REJECTED WITH A REASON.
001800*
001900*         THIS IS JOB STEP 2 OF THE ATS BATCH SUITE.  IT EXTENDS
002000*         THE PRINT FILE OPENED BY ATSSCORE IN STEP 1 AND ADDS
002100*         THE FILE-ADMISSION SECTION OF THE REPORT.
002200*
002300               INPUT FILE              -   FILE-ADMIT-IN
002400               OUTPUT FILE PRODUCED    -   FILE-ADMIT-OUT
002500               PRINT FILE (EXTENDED)   -   PRTRPT
002600*
002700******************************************************************
002800*    CHANGE LOG
002900*    ----------
003000*    02/19/93  TGD  ORIGINAL CODING FOR ATS PROJECT, TICKET
003100*                   AT-0140.
003200*    11/04/94  RWM  SESSION NUMBER WAS RESETTING TO SESS0001 ON
003300*                   EVERY RUN INSTEAD OF CONTINUING THE COUNTER.
003400*                   REVIEWED -- COUNTER IS PER-RUN BY DESIGN, NO
003500*                   CHANGE -- CLOSED AT-0165 NO DEFECT.
003600*    06/30/96  CAH  ADDED THE DOT-EXTENSION CHECK AHEAD OF THE
003700*                   SIZE CHECK SO A BAD EXTENSION IS NOT MASKED
003800*                   BY A SIZE REJECT -- TICKET AT-0179.
003900*    12/15/98  BDK  Y2K REVIEW -- NO TWO-DIGIT YEAR FIELDS IN
004000*                   THIS PROGRAM.  NO CHANGES REQUIRED.
004100*    05/07/01  JLP  MAXIMUM FILE SIZE WAS A 7-DIGIT FIELD AND
004200*                   COULD NOT HOLD THE CURRENT 10,485,760 BYTE
004300*                   LIMIT ON LARGE UPLOADS -- WIDENED TO 8(09)
004400*                   TO MATCH THE INPUT RECORD -- TICKET AT-0235.
004500*    03/22/04  JLP  ADDED FILE-ADMISSION TOTALS TO THE PRINT
004600*                   REPORT -- AT-0256.
004650*    09/14/04  DMF  320-CHECK-EXTENSION WAS ACCEPTING .DOC AND
004660*                   REJECTING A LOWER-CASE EXTENSION LIKE
004670*                   RESUME.PDF -- DROPPED THE .DOC BRANCH AND
004680*                   FOLDED THE EXTENSION TO UPPER CASE BEFORE
004690*                   COMPARING -- ALSO CORRECTED THE TWO REJECT
004700*                   REASON LITERALS TO MATCH THE PUBLISHED
004710*                   REASON TEXT -- TICKET AT-0263.
004711*    09/21/04  DMF  WS-RUN-DATE, SESS-SEQ-NO, SESS-SEQ-NO-X AND
004712*                   MORE-ADMIT-SW WERE WRAPPED IN 01-GROUPS --
004713*                   MOVED TO STANDALONE 77-LEVEL ITEMS TO MATCH
004714*                   SHOP STANDARD -- WS-RUN-DATE-GRP RETIRED IN
004715*                   FAVOR OF REFERENCE MODIFICATION -- WS-FNAME-
004716*                   LEN/WS-EXT-START MOVED TO A NAMED/REDEFINES
004717*                   PAIR SO THE PROGRAM KEEPS ITS THIRD REDEFINES
004718*                   -- TICKET AT-0267.
004720******************************************************************
004800
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER. IBM-390.
005200       OBJECT-COMPUTER. IBM-390.
005300       SPECIAL-NAMES.
005400           C01 IS NEXT-PAGE.
005500
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT ADMTIN-FILE
005900           ASSIGN TO UT-S-ADMTIN
006000             ACCESS MODE IS SEQUENTIAL
006100             FILE STATUS IS IFCODE.
006200
006300           SELECT ADMTOUT-FILE
006400           ASSIGN TO UT-S-ADMTOUT
006500             ACCESS MODE IS SEQUENTIAL
006600             FILE STATUS IS OFCODE.
006700
006800           SELECT PRTRPT
006900           ASSIGN TO UT-S-PRTRPT
007000             ACCESS MODE IS SEQUENTIAL
007100             FILE STATUS IS PFCODE.
007200
007300       DATA DIVISION.
007400       FILE SECTION.
007500
007600      ****** ONE CANDIDATE FILE PER RECORD -- SEE ADMTREC.CPY
007700       FD  ADMTIN-FILE
007800           RECORDING MODE IS F
007900           LABEL RECORDS ARE STANDARD
008000           RECORD CONTAINS 49 CHARACTERS
008100           BLOCK CONTAINS 0 RECORDS
008200           DATA RECORD IS ADMTIN-FD.
008300       01  ADMTIN-FD                      PIC X(49).
008400
008500      ****** THE ADMIT/REJECT DECISION FOR EACH CANDIDATE FILE
008600       FD  ADMTOUT-FILE
008700           RECORDING MODE IS F
008800           LABEL RECORDS ARE STANDARD
008900           RECORD CONTAINS 96 CHARACTERS
009000           BLOCK CONTAINS 0 RECORDS
009100           DATA RECORD IS ADMTOUT-FD.
009200       01  ADMTOUT-FD                     PIC X(96).
009300
009400      ****** SHARED PRINT FILE -- OPENED BY ATSSCORE IN STEP 1,
009500      ****** EXTENDED HERE, EXTENDED AGAIN BY TOOLVAL IN STEP 3
009600       FD  PRTRPT
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD
009900           RECORD CONTAINS 132 CHARACTERS
010000           BLOCK CONTAINS 0 RECORDS
010100           DATA RECORD IS PRTRPT-REC.
010200       01  PRTRPT-REC                     PIC X(132).
010300
010400       WORKING-STORAGE SECTION.
010500
010600       01  FILE-STATUS-CODES.
010700           05  IFCODE                  PIC X(2).
010800               88  NO-MORE-DATA  VALUE "10".
010900           05  OFCODE                  PIC X(2).
010950           05  PFCODE                  PIC X(2).
011000
011010       01  FILE-STATUS-TABLE REDEFINES FILE-STATUS-CODES.
011020           05  FS-CODE                 PIC X(2) OCCURS 3 TIMES.
011100
011200      ** CANDIDATE-FILE RECORD AND ADMIT/REJECT RECORD
011300       COPY ADMTREC.
011400
011500      ** MAXIMUM FILE SIZE ALLOWED -- 10,485,760 BYTES (10 MB)
011600       01  ADMIT-LIMITS.
011700           05  LIM-MAX-FILE-SIZE        PIC 9(09) COMP-3
011800                                            VALUE 10485760.
011900           05  LIM-EXT-PDF              PIC X(04) VALUE ".PDF".
012100           05  LIM-EXT-DOCX             PIC X(05) VALUE ".DOCX".
012200
012700       77  WS-RUN-DATE                 PIC 9(06).
013200
013300       77  SESS-SEQ-NO                 PIC 9(04) COMP VALUE 0.
013400       77  SESS-SEQ-NO-X               PIC 9(04).
013800
013900       01  COUNTERS-NAMED.
014000           05  RECORDS-READ             PIC 9(07) COMP.
014100           05  ADM-ACCEPTED-CNT         PIC 9(07) COMP.
014200           05  ADM-REJECTED-CNT         PIC 9(07) COMP.
014250
014260       01  COUNTERS-TABLE REDEFINES COUNTERS-NAMED.
014270           05  ADM-CNT                 PIC 9(07) COMP
014280                                            OCCURS 3 TIMES.
014290
014291       01  WS-IDX-NAMED.
014292           05  WS-FNAME-LEN             PIC 9(02) COMP.
014293           05  WS-EXT-START             PIC 9(02) COMP.
014294
014295       01  WS-IDX-TABLE REDEFINES WS-IDX-NAMED.
014296           05  WS-IDX-VAL               PIC 9(02) COMP
014297                                            OCCURS 2 TIMES.
014298
014300       01  SWITCHES-AND-FLAGS.
014350           05  WS-EXT-OK-SW             PIC X(01) VALUE "N".
014500               88  EXT-IS-OK                VALUE "Y".
014800           05  WS-LINES                 PIC 9(02) COMP VALUE 99.
014900           05  WS-PAGES                 PIC 9(03) COMP VALUE 1.
014910           05  WS-EXT-UPPER             PIC X(05).
014920           05  FILLER                  PIC X(01).
014930
014940       77  MORE-ADMIT-SW               PIC X(01) VALUE "Y".
014950           88  NO-MORE-ADMITS              VALUE "N".
015000
015100       01  WS-HDR-REC.
015700           05  FILLER                  PIC X(01) VALUE " ".
015800           05  FILLER                  PIC X(20) VALUE
015900               "RUN DATE: ".
016000           05  HDR-MM                  PIC 9(02).
016100           05  FILLER                  PIC X(01) VALUE "/".
016200           05  HDR-DD                  PIC 9(02).
016300           05  FILLER                  PIC X(01) VALUE "/".
016400           05  HDR-YY                  PIC 9(02).
016500           05  FILLER                  PIC X(12) VALUE SPACES.
016600           05  FILLER                  PIC X(50) VALUE
016700               "FILE ADMISSION - UPLOAD DETAIL".
016800           05  FILLER                  PIC X(14) VALUE
016900               "PAGE NUMBER: ".
017000           05  PAGE-NBR-O               PIC ZZ9.
017100
017200       01  WS-COLM-HDR-REC.
017300           05  FILLER            PIC X(42) VALUE "FILENAME".
017400           05  FILLER            PIC X(10) VALUE "FILE SIZE".
017500           05  FILLER            PIC X(10) VALUE "STATUS".
017600           05  FILLER            PIC X(10) VALUE "SESSION".
017700           05  FILLER            PIC X(42) VALUE "REASON".
017800           05  FILLER            PIC X(18) VALUE SPACES.
017900
018000       01  WS-DETAIL-REC.
018100           05  DTL-FILENAME            PIC X(40).
018200           05  FILLER                  PIC X(02) VALUE SPACES.
018300           05  DTL-FILE-SIZE           PIC ZZZZZZZZ9.
018400           05  FILLER                  PIC X(02) VALUE SPACES.
018500           05  DTL-STATUS              PIC X(08).
018600           05  FILLER                  PIC X(02) VALUE SPACES.
018700           05  DTL-SESSION             PIC X(08).
018800           05  FILLER                  PIC X(02) VALUE SPACES.
018900           05  DTL-REASON              PIC X(40).
019000           05  FILLER                  PIC X(19) VALUE SPACES.
019100
019200       01  WS-BLANK-LINE.
019300           05  FILLER     PIC X(132) VALUE SPACES.
019400
019500       01  WS-ADM-TOTALS-HDR.
019600           05  FILLER     PIC X(132) VALUE
019700               "FILE ADMISSION - BATCH CONTROL TOTALS".
019800
019900       01  WS-ADM-ACCEPT-REC.
020000           05  FILLER            PIC X(30) VALUE
020100               "FILES ACCEPTED ............. ".
020200           05  TOT-ACCEPT-O             PIC ZZZZZ9.
020300           05  FILLER            PIC X(95) VALUE SPACES.
020400
020500       01  WS-ADM-REJECT-REC.
020600           05  FILLER            PIC X(30) VALUE
020700               "FILES REJECTED ............. ".
020800           05  TOT-REJECT-O             PIC ZZZZZ9.
020900           05  FILLER            PIC X(95) VALUE SPACES.
021000
021100       PROCEDURE DIVISION.
021200
021300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021400           PERFORM 100-MAINLINE THRU 100-EXIT
021500                   UNTIL NO-MORE-ADMITS.
021600           PERFORM 999-CLEANUP THRU 999-EXIT.
021700           MOVE +0 TO RETURN-CODE.
021800           GOBACK.
021900
022000       000-HOUSEKEEPING.
022100           DISPLAY "******** BEGIN JOB FILADMIT ********".
022200           ACCEPT WS-RUN-DATE FROM DATE.
022300           MOVE WS-RUN-DATE (3:2) TO HDR-MM.
022400           MOVE WS-RUN-DATE (5:2) TO HDR-DD.
022500           MOVE WS-RUN-DATE (1:2) TO HDR-YY.
022600           INITIALIZE COUNTERS-NAMED.
022700           MOVE ZERO TO SESS-SEQ-NO.
022800           PERFORM 800-OPEN-FILES THRU 800-EXIT.
022900           PERFORM 900-READ-ADMTIN THRU 900-EXIT.
023000       000-EXIT.
023100           EXIT.
023200
023300       100-MAINLINE.
023400           PERFORM 300-ADMIT-EDITS THRU 300-EXIT.
023500           PERFORM 900-READ-ADMTIN THRU 900-EXIT.
023600       100-EXIT.
023700           EXIT.
023800
023900       300-ADMIT-EDITS.
024000      *** RULE ORDER IS FIXED -- EXTENSION FIRST, THEN SIZE
024300           MOVE ADM-FILENAME TO ADM-O-FILENAME.
024400
024500           PERFORM 320-CHECK-EXTENSION THRU 320-EXIT.
024600           IF NOT EXT-IS-OK
024700               MOVE "REJECTED" TO ADM-O-STATUS
024800               MOVE "INVALID FILE TYPE"
024900                                     TO ADM-O-REASON
025000               MOVE SPACES TO ADM-O-SESSION
025100               ADD 1 TO ADM-REJECTED-CNT
025200               PERFORM 750-WRITE-ADMIT THRU 750-EXIT
025300               PERFORM 740-WRITE-ADM-DETAIL THRU 740-EXIT
025400               GO TO 300-EXIT.
025500
025600           IF ADM-FILE-SIZE > LIM-MAX-FILE-SIZE
025700               MOVE "REJECTED" TO ADM-O-STATUS
025800               MOVE "FILE TOO LARGE (MAX 10MB)"
025900                                     TO ADM-O-REASON
026000               MOVE SPACES TO ADM-O-SESSION
026100               ADD 1 TO ADM-REJECTED-CNT
026200               PERFORM 750-WRITE-ADMIT THRU 750-EXIT
026300               PERFORM 740-WRITE-ADM-DETAIL THRU 740-EXIT
026400               GO TO 300-EXIT.
026500
026600           PERFORM 350-ASSIGN-SESSION THRU 350-EXIT.
026700           MOVE "ACCEPTED" TO ADM-O-STATUS.
026800           MOVE SPACES     TO ADM-O-REASON.
026900           ADD 1 TO ADM-ACCEPTED-CNT.
027000           PERFORM 750-WRITE-ADMIT THRU 750-EXIT.
027100           PERFORM 740-WRITE-ADM-DETAIL THRU 740-EXIT.
027200       300-EXIT.
027300           EXIT.
027400
027500       320-CHECK-EXTENSION.
027600      *** ONLY .PDF AND .DOCX UPLOADS ARE SUPPORTED, CASE-
027650      *** INSENSITIVE.  FIND THE LAST NON-BLANK BYTE OF THE
027680      *** FILENAME BY TRIMMING FROM THE RIGHT, THEN COMPARE
027690      *** THE TRAILING BYTES, FOLDED TO UPPER CASE.
027700           MOVE "N" TO WS-EXT-OK-SW.
027800           MOVE 40 TO WS-FNAME-LEN.
027900           PERFORM 325-TRIM-FILENAME THRU 325-EXIT
027950               UNTIL ADM-FILENAME (WS-FNAME-LEN:1) NOT = SPACE
027960               OR WS-FNAME-LEN = 1.
028000
028100           PERFORM 330-MATCH-EXTENSION THRU 330-EXIT.
028400       320-EXIT.
028500           EXIT.
028510
028550       325-TRIM-FILENAME.
028560           SUBTRACT 1 FROM WS-FNAME-LEN.
028570       325-EXIT.
028580           EXIT.
028590
028700       330-MATCH-EXTENSION.
028800           IF WS-FNAME-LEN > 4
028900               COMPUTE WS-EXT-START = WS-FNAME-LEN - 3
028910               MOVE SPACES TO WS-EXT-UPPER
028920               MOVE ADM-FILENAME (WS-EXT-START:4)
028925                                     TO WS-EXT-UPPER (1:4)
028930               INSPECT WS-EXT-UPPER CONVERTING
028940                   "abcdefghijklmnopqrstuvwxyz" TO
028950                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028960               IF WS-EXT-UPPER (1:4) = LIM-EXT-PDF
028970                   MOVE "Y" TO WS-EXT-OK-SW.
029000           IF NOT EXT-IS-OK AND WS-FNAME-LEN > 5
029100               COMPUTE WS-EXT-START = WS-FNAME-LEN - 4
029110               MOVE ADM-FILENAME (WS-EXT-START:5) TO WS-EXT-UPPER
029120               INSPECT WS-EXT-UPPER CONVERTING
029130                   "abcdefghijklmnopqrstuvwxyz" TO
029140                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029200               IF WS-EXT-UPPER = LIM-EXT-DOCX
029300                   MOVE "Y" TO WS-EXT-OK-SW.
029400       330-EXIT.
029500           EXIT.
029600
029700       350-ASSIGN-SESSION.
029800           ADD 1 TO SESS-SEQ-NO.
029900           MOVE SESS-SEQ-NO TO SESS-SEQ-NO-X.
030000           STRING "SESS" SESS-SEQ-NO-X DELIMITED BY SIZE
030100               INTO ADM-O-SESSION.
030200       350-EXIT.
030300           EXIT.
030400
030500       700-WRITE-PAGE-HDR.
030600           WRITE PRTRPT-REC FROM WS-BLANK-LINE
030700               AFTER ADVANCING 1.
030800           MOVE WS-PAGES TO PAGE-NBR-O.
030900           WRITE PRTRPT-REC FROM WS-HDR-REC
031000               AFTER ADVANCING NEXT-PAGE.
031100           WRITE PRTRPT-REC FROM WS-BLANK-LINE
031200               AFTER ADVANCING 1.
031300           ADD +1 TO WS-PAGES.
031400           MOVE ZERO TO WS-LINES.
031500       700-EXIT.
031600           EXIT.
031700
031800       720-WRITE-COLM-HDR.
031900           WRITE PRTRPT-REC FROM WS-COLM-HDR-REC
032000               AFTER ADVANCING 2.
032100           ADD +2 TO WS-LINES.
032200       720-EXIT.
032300           EXIT.
032400
032500       740-WRITE-ADM-DETAIL.
032600           IF WS-LINES > 50
032700               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
032800               PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
032900
033000           MOVE ADM-O-FILENAME     TO DTL-FILENAME.
033100           MOVE ADM-FILE-SIZE      TO DTL-FILE-SIZE.
033200           MOVE ADM-O-STATUS       TO DTL-STATUS.
033300           MOVE ADM-O-SESSION      TO DTL-SESSION.
033400           MOVE ADM-O-REASON       TO DTL-REASON.
033500
033600           WRITE PRTRPT-REC FROM WS-DETAIL-REC
033700               AFTER ADVANCING 1.
033800           ADD +1 TO WS-LINES.
033900       740-EXIT.
034000           EXIT.
034100
034200       750-WRITE-ADMIT.
034300           WRITE ADMTOUT-FD FROM ADMTOUT-REC.
034400       750-EXIT.
034500           EXIT.
034600
034700       800-OPEN-FILES.
034800           OPEN INPUT  ADMTIN-FILE.
034900           OPEN OUTPUT ADMTOUT-FILE.
035000           OPEN EXTEND PRTRPT.
035100           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
035200           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
035300       800-EXIT.
035400           EXIT.
035500
035600       850-CLOSE-FILES.
035700           CLOSE ADMTIN-FILE, ADMTOUT-FILE.
035800           WRITE PRTRPT-REC FROM WS-BLANK-LINE.
035900           CLOSE PRTRPT.
036000       850-EXIT.
036100           EXIT.
036200
036300       900-READ-ADMTIN.
036400           READ ADMTIN-FILE INTO ADMTIN-REC
036500               AT END MOVE "N" TO MORE-ADMIT-SW
036600               GO TO 900-EXIT
036700           END-READ.
036800           ADD +1 TO RECORDS-READ.
036900       900-EXIT.
037000           EXIT.
037100
037200       960-WRITE-ADM-TOTALS.
037300           WRITE PRTRPT-REC FROM WS-BLANK-LINE
037400               AFTER ADVANCING 2.
037500           WRITE PRTRPT-REC FROM WS-ADM-TOTALS-HDR
037600               AFTER ADVANCING 1.
037700
037800           MOVE ADM-ACCEPTED-CNT TO TOT-ACCEPT-O.
037900           WRITE PRTRPT-REC FROM WS-ADM-ACCEPT-REC
038000               AFTER ADVANCING 1.
038100
038200           MOVE ADM-REJECTED-CNT TO TOT-REJECT-O.
038300           WRITE PRTRPT-REC FROM WS-ADM-REJECT-REC
038400               AFTER ADVANCING 1.
038500       960-EXIT.
038600           EXIT.
038700
038800       999-CLEANUP.
038900           PERFORM 960-WRITE-ADM-TOTALS THRU 960-EXIT.
039000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039100
039200           DISPLAY "** FILES READ **".
039300           DISPLAY RECORDS-READ.
039400           DISPLAY "** FILES ACCEPTED **".
039500           DISPLAY ADM-ACCEPTED-CNT.
039600           DISPLAY "** FILES REJECTED **".
039700           DISPLAY ADM-REJECTED-CNT.
039800           DISPLAY "******** NORMAL END OF JOB FILADMIT ********".
039900       999-EXIT.
040000           EXIT.
