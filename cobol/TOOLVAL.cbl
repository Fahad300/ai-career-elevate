000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  TOOLVAL.
000400       AUTHOR. R. MASCI.
000500       INSTALLATION. COBOL DEV CENTER.
000600       DATE-WRITTEN. 06/30/96.
000700       DATE-COMPILED. 06/30/96.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*         THIS PROGRAM VALIDATES TOOL-INVOCATION REQUESTS AGAINST
001400*         THE FIXED CATALOGUE OF FIVE SUPPORTED OPERATIONS --
001500*         ECHO, CALC, READ-FILE, LIST-FILES AND PDF-TO-TEXT.
001600*         THE CATALOGUE IS LOADED INTO A TABLE AT THE START OF
001700*         THE RUN AND SEARCHED FOR EACH REQUEST.  THE THREE
001800*         VALIDATION RULES ARE APPLIED IN ORDER -- TOOL NAME
001900*         MUST BE KNOWN, THE NAMED PARAMETER MUST BE REQUIRED BY
002000*         THAT TOOL, AND THE PARAMETER TYPE MUST MATCH.
002100*
002200*         THIS IS JOB STEP 3, THE LAST STEP, OF THE ATS BATCH
002300*         SUITE.  IT EXTENDS AND CLOSES THE PRINT FILE OPENED BY
002400*         ATSSCORE IN STEP 1.
002500*
002600               INPUT FILE              -   TOOL-REQ-IN
002700               OUTPUT FILE PRODUCED    -   TOOL-REQ-OUT
002800               PRINT FILE (EXTENDED)   -   PRTRPT
002900*
003000******************************************************************
003100*    CHANGE LOG
003200*    ----------
003300*    06/30/96  CAH  ORIGINAL CODING FOR ATS PROJECT, TICKET
003400*                   AT-0180.  CATALOGUE SEARCH PATTERNED AFTER
003500*                   THE EQUIPMENT TABLE SEARCH IN THE PATIENT
003600*                   SYSTEM.
003700*    12/15/98  BDK  Y2K REVIEW -- NO TWO-DIGIT YEAR FIELDS IN
003800*                   THIS PROGRAM.  NO CHANGES REQUIRED.
003900*    05/07/01  JLP  PDF-TO-TEXT TOOL ADDED TO THE CATALOGUE --
004000*                   RAISED CATALOGUE SIZE FROM 4 TO 5 ENTRIES --
004100*                   TICKET AT-0238.
004200*    03/22/04  JLP  LIST-FILES WAS MISSING FROM THE REQUIRED-
004300*                   PARAMETER TABLE, CAUSING EVERY LIST-FILES
004400*                   REQUEST TO FAIL THE PARAMETER-NAME CHECK --
004500*                   CORRECTED -- TICKET AT-0259.
004600*    03/22/04  JLP  ADDED TOOL-VALIDATION TOTALS TO THE PRINT
004700*                   REPORT -- AT-0260.
004710*    09/14/04  DMF  REQUIRED-PARAMETER NAMES IN CAT-TABLE-NAMED
004720*                   DID NOT MATCH THE PUBLISHED PARAMETER LIST --
004730*                   ECHO, READ-FILE AND PDF-TO-TEXT CORRECTED --
004740*                   ALSO, LIST-FILES' PARAMETER IS OPTIONAL BUT
004750*                   300-VALIDATE-RTN WAS REJECTING EVERY LIST-
004760*                   FILES REQUEST SENT WITHOUT ONE -- ADDED
004770*                   CAT-PARM-REQ-SW TO THE CATALOGUE AND SPLIT
004780*                   RULE 2 SO AN OPTIONAL PARAMETER IS ONLY
004790*                   REQUIRED TO MATCH WHEN ONE IS SENT -- TICKET
004800*                   AT-0264.
004801*    09/21/04  DMF  WS-RUN-DATE AND MORE-TOOLREQ-SW WERE WRAPPED
004802*                   IN 01-GROUPS -- MOVED TO STANDALONE 77-LEVEL
004803*                   ITEMS TO MATCH SHOP STANDARD -- WS-RUN-DATE-
004804*                   GRP RETIRED IN FAVOR OF REFERENCE MODIFICATION
004805*                   -- WS-LINES/WS-PAGES MOVED TO A NAMED/
004806*                   REDEFINES PAIR SO THE PROGRAM KEEPS ITS THIRD
004807*                   REDEFINES -- TICKET AT-0268.
004810******************************************************************
004900
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SOURCE-COMPUTER. IBM-390.
005300       OBJECT-COMPUTER. IBM-390.
005400       SPECIAL-NAMES.
005500           C01 IS NEXT-PAGE.
005600
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900           SELECT TOOLIN-FILE
006000           ASSIGN TO UT-S-TOOLIN
006100             ACCESS MODE IS SEQUENTIAL
006200             FILE STATUS IS IFCODE.
006300
006400           SELECT TOOLOUT-FILE
006500           ASSIGN TO UT-S-TOOLOUT
006600             ACCESS MODE IS SEQUENTIAL
006700             FILE STATUS IS OFCODE.
006800
006900           SELECT PRTRPT
007000           ASSIGN TO UT-S-PRTRPT
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS PFCODE.
007300
007400       DATA DIVISION.
007500       FILE SECTION.
007600
007700      ****** ONE OPERATION REQUEST PER RECORD -- SEE TOOLREC.CPY
007800       FD  TOOLIN-FILE
007900           RECORDING MODE IS F
008000           LABEL RECORDS ARE STANDARD
008100           RECORD CONTAINS 32 CHARACTERS
008200           BLOCK CONTAINS 0 RECORDS
008300           DATA RECORD IS TOOLIN-FD.
008400       01  TOOLIN-FD                      PIC X(32).
008500
008600      ****** THE VALID/INVALID DECISION FOR EACH REQUEST
008700       FD  TOOLOUT-FILE
008800           RECORDING MODE IS F
008900           LABEL RECORDS ARE STANDARD
009000           RECORD CONTAINS 60 CHARACTERS
009100           BLOCK CONTAINS 0 RECORDS
009200           DATA RECORD IS TOOLOUT-FD.
009300       01  TOOLOUT-FD                     PIC X(60).
009400
009500      ****** SHARED PRINT FILE -- OPENED BY ATSSCORE IN STEP 1,
009600      ****** EXTENDED BY FILADMIT IN STEP 2, CLOSED HERE
009700       FD  PRTRPT
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 132 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS PRTRPT-REC.
010300       01  PRTRPT-REC                     PIC X(132).
010400
010500       WORKING-STORAGE SECTION.
010600
010700       01  FILE-STATUS-CODES.
010800           05  IFCODE                  PIC X(2).
010900               88  NO-MORE-DATA  VALUE "10".
011000           05  OFCODE                  PIC X(2).
011100           05  PFCODE                  PIC X(2).
011200
011300      ** OPERATION-REQUEST RECORD AND VALID/INVALID RECORD
011400       COPY TOOLREC.
011500
011600      ** THE FIXED TOOL CATALOGUE -- FIVE ENTRIES, LOADED ONCE AT
011700      ** START OF RUN AND SEARCHED FOR EACH REQUEST.  EACH ENTRY
011800      ** CARRIES ITS TOOL NAME, ITS ONE PARAMETER, THAT
011810      ** PARAMETER'S EXPECTED TYPE, AND WHETHER THE PARAMETER IS
011820      ** REQUIRED -- LIST-FILES IS THE ONE CATALOGUE ENTRY WHOSE
011830      ** PARAMETER (DIRECTORY) IS OPTIONAL.
012000       01  CAT-TABLE-NAMED.
012100           05  CAT-ENTRY-1.
012200               10  CAT-1-TOOL-NAME      PIC X(12) VALUE "ECHO".
012300               10  CAT-1-PARM-NAME      PIC X(12) VALUE "TEXT".
012400               10  CAT-1-PARM-TYPE      PIC X(08) VALUE "STRING".
012450               10  CAT-1-PARM-REQ       PIC X(01) VALUE "Y".
012500           05  CAT-ENTRY-2.
012600               10  CAT-2-TOOL-NAME      PIC X(12) VALUE "CALC".
012700               10  CAT-2-PARM-NAME      PIC X(12) VALUE "EXPRESSION".
012800               10  CAT-2-PARM-TYPE      PIC X(08) VALUE "STRING".
012850               10  CAT-2-PARM-REQ       PIC X(01) VALUE "Y".
012900           05  CAT-ENTRY-3.
013000               10  CAT-3-TOOL-NAME      PIC X(12) VALUE "READ-FILE".
013100               10  CAT-3-PARM-NAME      PIC X(12) VALUE "FILEPATH".
013200               10  CAT-3-PARM-TYPE      PIC X(08) VALUE "STRING".
013250               10  CAT-3-PARM-REQ       PIC X(01) VALUE "Y".
013300           05  CAT-ENTRY-4.
013400               10  CAT-4-TOOL-NAME      PIC X(12) VALUE "LIST-FILES".
013500               10  CAT-4-PARM-NAME      PIC X(12) VALUE "DIRECTORY".
013600               10  CAT-4-PARM-TYPE      PIC X(08) VALUE "STRING".
013650               10  CAT-4-PARM-REQ       PIC X(01) VALUE "N".
013700           05  CAT-ENTRY-5.
013800               10  CAT-5-TOOL-NAME      PIC X(12) VALUE "PDF-TO-TEXT".
013900               10  CAT-5-PARM-NAME      PIC X(12) VALUE "FILEPATH".
014000               10  CAT-5-PARM-TYPE      PIC X(08) VALUE "STRING".
014050               10  CAT-5-PARM-REQ       PIC X(01) VALUE "Y".
014100
014200       01  CAT-TABLE REDEFINES CAT-TABLE-NAMED.
014300           05  CAT-ENTRY               OCCURS 5 TIMES
014400                                            INDEXED BY CAT-IDX.
014500               10  CAT-TOOL-NAME        PIC X(12).
014600               10  CAT-PARM-NAME        PIC X(12).
014700               10  CAT-PARM-TYPE        PIC X(08).
014750               10  CAT-PARM-REQ-SW      PIC X(01).
014760                   88  PARM-IS-REQUIRED     VALUE "Y".
014800
014900       77  WS-RUN-DATE                 PIC 9(06).
015000
015100       01  COUNTERS-NAMED.
015200           05  RECORDS-READ             PIC 9(07) COMP.
015300           05  TRQ-VALID-CNT            PIC 9(07) COMP.
015400           05  TRQ-INVALID-CNT          PIC 9(07) COMP.
015500
016000       01  COUNTERS-TABLE REDEFINES COUNTERS-NAMED.
016100           05  TRQ-CNT                 PIC 9(07) COMP
016200                                            OCCURS 3 TIMES.
016300
016310       01  WS-PRT-CTRS-NAMED.
016320           05  WS-LINES                 PIC 9(03) COMP VALUE 99.
016330           05  WS-PAGES                 PIC 9(03) COMP VALUE 1.
016340
016350       01  WS-PRT-CTRS-TABLE REDEFINES WS-PRT-CTRS-NAMED.
016360           05  WS-PRT-CTR              PIC 9(03) COMP
016370                                            OCCURS 2 TIMES.
016400       01  SWITCHES-AND-FLAGS.
016500           05  CAT-FOUND-SW             PIC X(01) VALUE "N".
016600               88  CAT-ENTRY-FOUND          VALUE "Y".
016700       77  MORE-TOOLREQ-SW             PIC X(01) VALUE "Y".
016800           88  NO-MORE-TOOLREQS            VALUE "N".
017100
017200       01  WS-HDR-REC.
017300           05  FILLER                  PIC X(01) VALUE " ".
017400           05  FILLER                  PIC X(20) VALUE
017500               "RUN DATE: ".
017600           05  HDR-MM                  PIC 9(02).
017700           05  FILLER                  PIC X(01) VALUE "/".
017800           05  HDR-DD                  PIC 9(02).
017900           05  FILLER                  PIC X(01) VALUE "/".
018000           05  HDR-YY                  PIC 9(02).
018100           05  FILLER                  PIC X(12) VALUE SPACES.
018200           05  FILLER                  PIC X(50) VALUE
018300               "TOOL REQUEST VALIDATION - DETAIL".
018400           05  FILLER                  PIC X(14) VALUE
018500               "PAGE NUMBER: ".
018600           05  PAGE-NBR-O               PIC ZZ9.
018700
018800       01  WS-COLM-HDR-REC.
018900           05  FILLER            PIC X(14) VALUE "TOOL NAME".
019000           05  FILLER            PIC X(10) VALUE "PARM NAME".
019100           05  FILLER            PIC X(12) VALUE "PARM TYPE".
019200           05  FILLER            PIC X(10) VALUE "STATUS".
019300           05  FILLER            PIC X(42) VALUE "REASON".
019400           05  FILLER            PIC X(44) VALUE SPACES.
019500
019600       01  WS-DETAIL-REC.
019700           05  DTL-TOOL-NAME           PIC X(12).
019800           05  FILLER                  PIC X(02) VALUE SPACES.
019900           05  DTL-PARM-NAME           PIC X(12).
020000           05  FILLER                  PIC X(02) VALUE SPACES.
020100           05  DTL-PARM-TYPE           PIC X(08).
020200           05  FILLER                  PIC X(02) VALUE SPACES.
020300           05  DTL-STATUS              PIC X(08).
020400           05  FILLER                  PIC X(02) VALUE SPACES.
020500           05  DTL-REASON              PIC X(40).
020600           05  FILLER                  PIC X(44) VALUE SPACES.
020700
020800       01  WS-BLANK-LINE.
020900           05  FILLER     PIC X(132) VALUE SPACES.
021000
021100       01  WS-TOOL-TOTALS-HDR.
021200           05  FILLER     PIC X(132) VALUE
021300               "TOOL REQUEST VALIDATION - BATCH CONTROL TOTALS".
021400
021500       01  WS-TOOL-VALID-REC.
021600           05  FILLER            PIC X(30) VALUE
021700               "REQUESTS VALID ............. ".
021800           05  TOT-VALID-O              PIC ZZZZZ9.
021900           05  FILLER            PIC X(95) VALUE SPACES.
022000
022100       01  WS-TOOL-INVALID-REC.
022200           05  FILLER            PIC X(30) VALUE
022300               "REQUESTS INVALID ........... ".
022400           05  TOT-INVALID-O            PIC ZZZZZ9.
022500           05  FILLER            PIC X(95) VALUE SPACES.
022600
022700       PROCEDURE DIVISION.
022800
022900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023000           PERFORM 100-MAINLINE THRU 100-EXIT
023100                   UNTIL NO-MORE-TOOLREQS.
023200           PERFORM 999-CLEANUP THRU 999-EXIT.
023300           MOVE +0 TO RETURN-CODE.
023400           GOBACK.
023500
023600       000-HOUSEKEEPING.
023700           DISPLAY "******** BEGIN JOB TOOLVAL ********".
023800           ACCEPT WS-RUN-DATE FROM DATE.
023900           MOVE WS-RUN-DATE (3:2) TO HDR-MM.
024000           MOVE WS-RUN-DATE (5:2) TO HDR-DD.
024100           MOVE WS-RUN-DATE (1:2) TO HDR-YY.
024200           INITIALIZE COUNTERS-NAMED.
024300           PERFORM 800-OPEN-FILES THRU 800-EXIT.
024400           PERFORM 900-READ-TOOLIN THRU 900-EXIT.
024500       000-EXIT.
024600           EXIT.
024700
024800       100-MAINLINE.
024900           PERFORM 300-VALIDATE-RTN THRU 300-EXIT.
025000           PERFORM 900-READ-TOOLIN THRU 900-EXIT.
025100       100-EXIT.
025200           EXIT.
025300
025400       200-SEARCH-RTN.
025500      *** LOCATES THE CATALOGUE ENTRY FOR THE REQUESTED TOOL
025600           MOVE "N" TO CAT-FOUND-SW.
025700           SET CAT-IDX TO 1.
025800           SEARCH CAT-ENTRY
025900               AT END
026000                   MOVE "N" TO CAT-FOUND-SW
026100               WHEN CAT-TOOL-NAME (CAT-IDX) = TRQ-TOOL-NAME
026200                   MOVE "Y" TO CAT-FOUND-SW
026300           END-SEARCH.
026400       200-EXIT.
026500           EXIT.
026600
026700       300-VALIDATE-RTN.
026800      *** RULE ORDER IS FIXED -- TOOL NAME, THEN PARAMETER NAME,
026900      *** THEN PARAMETER TYPE.  LIST-FILES' ONE PARAMETER IS
026910      *** OPTIONAL (CAT-PARM-REQ-SW = "N") SO RULE 2 ONLY FIRES
026920      *** WHEN A PARAMETER NAME WAS SUPPLIED AND DOES NOT MATCH
026930      *** THE CATALOGUE ENTRY -- RULE 3 CHECKS THE TYPE ONLY WHEN
026940      *** A PARAMETER WAS ACTUALLY SENT.
027000           MOVE TRQ-TOOL-NAME TO TRO-TOOL-NAME.
027100
027200           PERFORM 200-SEARCH-RTN THRU 200-EXIT.
027300           IF NOT CAT-ENTRY-FOUND
027400               MOVE "INVALID " TO TRO-STATUS
027500               MOVE "TOOL NOT FOUND" TO TRO-REASON
027600               ADD 1 TO TRQ-INVALID-CNT
027700               PERFORM 750-WRITE-TOOLOUT THRU 750-EXIT
027800               PERFORM 740-WRITE-TOOL-DETAIL THRU 740-EXIT
027900               GO TO 300-EXIT.
028000
028010           IF PARM-IS-REQUIRED (CAT-IDX)
028020               AND TRQ-PARM-NAME NOT = CAT-PARM-NAME (CAT-IDX)
028200               MOVE "INVALID " TO TRO-STATUS
028300               MOVE "MISSING REQUIRED PARM" TO TRO-REASON
028400               ADD 1 TO TRQ-INVALID-CNT
028500               PERFORM 750-WRITE-TOOLOUT THRU 750-EXIT
028600               PERFORM 740-WRITE-TOOL-DETAIL THRU 740-EXIT
028700               GO TO 300-EXIT.
028750
028760           IF NOT PARM-IS-REQUIRED (CAT-IDX)
028770               AND TRQ-PARM-NAME NOT = SPACES
028780               AND TRQ-PARM-NAME NOT = CAT-PARM-NAME (CAT-IDX)
028790               MOVE "INVALID " TO TRO-STATUS
028800               MOVE "MISSING REQUIRED PARM" TO TRO-REASON
028810               ADD 1 TO TRQ-INVALID-CNT
028820               PERFORM 750-WRITE-TOOLOUT THRU 750-EXIT
028830               PERFORM 740-WRITE-TOOL-DETAIL THRU 740-EXIT
028840               GO TO 300-EXIT.
028850
028900           IF TRQ-PARM-NAME NOT = SPACES
028910               AND TRQ-PARM-TYPE NOT = CAT-PARM-TYPE (CAT-IDX)
029000               MOVE "INVALID " TO TRO-STATUS
029100               MOVE "WRONG PARM TYPE" TO TRO-REASON
029200               ADD 1 TO TRQ-INVALID-CNT
029300               PERFORM 750-WRITE-TOOLOUT THRU 750-EXIT
029400               PERFORM 740-WRITE-TOOL-DETAIL THRU 740-EXIT
029500               GO TO 300-EXIT.
029600
029700           MOVE "VALID   " TO TRO-STATUS.
029800           MOVE SPACES    TO TRO-REASON.
029900           ADD 1 TO TRQ-VALID-CNT.
030000           PERFORM 750-WRITE-TOOLOUT THRU 750-EXIT.
030100           PERFORM 740-WRITE-TOOL-DETAIL THRU 740-EXIT.
030200       300-EXIT.
030300           EXIT.
030400
030500       700-WRITE-PAGE-HDR.
030600           WRITE PRTRPT-REC FROM WS-BLANK-LINE
030700               AFTER ADVANCING 1.
030800           MOVE WS-PAGES TO PAGE-NBR-O.
030900           WRITE PRTRPT-REC FROM WS-HDR-REC
031000               AFTER ADVANCING NEXT-PAGE.
031100           WRITE PRTRPT-REC FROM WS-BLANK-LINE
031200               AFTER ADVANCING 1.
031300           ADD +1 TO WS-PAGES.
031400           MOVE ZERO TO WS-LINES.
031500       700-EXIT.
031600           EXIT.
031700
031800       720-WRITE-COLM-HDR.
031900           WRITE PRTRPT-REC FROM WS-COLM-HDR-REC
032000               AFTER ADVANCING 2.
032100           ADD +2 TO WS-LINES.
032200       720-EXIT.
032300           EXIT.
032400
032500       740-WRITE-TOOL-DETAIL.
032600           IF WS-LINES > 50
032700               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
032800               PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
032900
033000           MOVE TRQ-TOOL-NAME      TO DTL-TOOL-NAME.
033100           MOVE TRQ-PARM-NAME      TO DTL-PARM-NAME.
033200           MOVE TRQ-PARM-TYPE      TO DTL-PARM-TYPE.
033300           MOVE TRO-STATUS         TO DTL-STATUS.
033400           MOVE TRO-REASON         TO DTL-REASON.
033500
033600           WRITE PRTRPT-REC FROM WS-DETAIL-REC
033700               AFTER ADVANCING 1.
033800           ADD +1 TO WS-LINES.
033900       740-EXIT.
034000           EXIT.
034100
034200       750-WRITE-TOOLOUT.
034300           WRITE TOOLOUT-FD FROM TOOLOUT-REC.
034400       750-EXIT.
034500           EXIT.
034600
034700       800-OPEN-FILES.
034800           OPEN INPUT  TOOLIN-FILE.
034900           OPEN OUTPUT TOOLOUT-FILE.
035000           OPEN EXTEND PRTRPT.
035100           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
035200           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
035300       800-EXIT.
035400           EXIT.
035500
035600       850-CLOSE-FILES.
035700           CLOSE TOOLIN-FILE, TOOLOUT-FILE.
035800           WRITE PRTRPT-REC FROM WS-BLANK-LINE.
035900           CLOSE PRTRPT.
036000       850-EXIT.
036100           EXIT.
036200
036300       900-READ-TOOLIN.
036400           READ TOOLIN-FILE INTO TOOLIN-REC
036500               AT END MOVE "N" TO MORE-TOOLREQ-SW
036600               GO TO 900-EXIT
036700           END-READ.
036800           ADD +1 TO RECORDS-READ.
036900       900-EXIT.
037000           EXIT.
037100
037200       960-WRITE-TOOL-TOTALS.
037300           WRITE PRTRPT-REC FROM WS-BLANK-LINE
037400               AFTER ADVANCING 2.
037500           WRITE PRTRPT-REC FROM WS-TOOL-TOTALS-HDR
037600               AFTER ADVANCING 1.
037700
037800           MOVE TRQ-VALID-CNT TO TOT-VALID-O.
037900           WRITE PRTRPT-REC FROM WS-TOOL-VALID-REC
038000               AFTER ADVANCING 1.
038100
038200           MOVE TRQ-INVALID-CNT TO TOT-INVALID-O.
038300           WRITE PRTRPT-REC FROM WS-TOOL-INVALID-REC
038400               AFTER ADVANCING 1.
038500       960-EXIT.
038600           EXIT.
038700
038800       999-CLEANUP.
038900           PERFORM 960-WRITE-TOOL-TOTALS THRU 960-EXIT.
039000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039100
039200           DISPLAY "** REQUESTS READ **".
039300           DISPLAY RECORDS-READ.
039400           DISPLAY "** REQUESTS VALID **".
039500           DISPLAY TRQ-VALID-CNT.
039600           DISPLAY "** REQUESTS INVALID **".
039700           DISPLAY TRQ-INVALID-CNT.
039800           DISPLAY "******** NORMAL END OF JOB TOOLVAL ********".
039900       999-EXIT.
040000           EXIT.
