000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  ATSSCORE.
000400       AUTHOR. K. MARSH.
000500       INSTALLATION. COBOL DEV CENTER.
000600       DATE-WRITTEN. 04/11/91.
000700       DATE-COMPILED. 04/11/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*         THIS PROGRAM SCORES A BATCH OF RESUME FEATURE-EXTRACT
001400*         RECORDS FOR APPLICANT TRACKING SYSTEM (ATS) PARSING
001500*         COMPATIBILITY.  EACH RESUME IS RUN THROUGH NINE
001600*         CATEGORY EDITS, THE CATEGORY SCORES ARE COMBINED BY
001700*         THE WGTSCORE SUBPROGRAM INTO ONE OVERALL SCORE, AND
001800*         EVERY RULE VIOLATION IS RECORDED AS AN ISSUE RECORD.
001900*
002000*         THIS IS JOB STEP 1 OF THE ATS BATCH SUITE.  IT OPENS
002100*         THE PRINT FILE FRESH (OUTPUT) AND WRITES THE ATS
002200*         SECTION OF THE REPORT.  STEP 2 (FILADMIT) AND STEP 3
002300*         (TOOLVAL) EXTEND THE SAME PRINT FILE WITH THEIR OWN
002400*         SECTIONS.
002500*
002600               INPUT FILE              -   RESUMIN
002700               REPORT FILE PRODUCED    -   ATSRPT
002800               ISSUE FILE PRODUCED     -   ISSUEOUT
002900               PRINT FILE (EXTENDED
003000                 BY LATER JOB STEPS)   -   PRTRPT
003100*
003200******************************************************************
003300*    CHANGE LOG
003400*    ----------
003500*    04/11/91  KM   ORIGINAL CODING FOR ATS PROJECT, TICKET
003600*                   AT-0101.
003700*    08/30/91  KM   ADDED THE DOUBLE-SPACE / SPARSE-NEWLINE
003800*                   LAYOUT DEDUCTION -- TICKET AT-0109.
003900*    02/19/93  TGD  REPLACED IN-LINE WEIGHTED-SUM ARITHMETIC
004000*                   WITH A CALL TO THE NEW WGTSCORE SUBPROGRAM
004100*                   SO BOTH BATCH STEPS AND THE ON-LINE SCORER
004200*                   SHARE ONE COPY OF THE WEIGHT TABLE.
004300*    11/04/94  RWM  SKILLS TIER BOUNDARY WAS ">= 10" WHEN SPEC
004400*                   CALLED FOR ">= 10 -> 100", NO CHANGE NEEDED
004500*                   AFTER REVIEW -- CLOSED AT-0161 NO DEFECT.
004600*    06/30/96  CAH  CONTACT CATEGORY WAS NOT CAPPING AT 100
004700*                   WHEN JSON CONTACT COUNT WAS LARGE -- ADDED
004800*                   THE CAP IN 340-SCORE-CONTACT -- AT-0177.
004900*    12/15/98  BDK  Y2K REVIEW OF WS-RUN-DATE-GRP -- FIELD IS A
005000*                   REPORT HEADING ONLY, NOT USED IN ANY DATE
005100*                   ARITHMETIC.  NO CHANGES REQUIRED.
005200*    05/07/01  JLP  ADDED ATS BATCH AVERAGE SCORE TO THE TOTALS
005300*                   SECTION OF THE PRINT REPORT -- AT-0233.
005400*    03/22/04  JLP  CORRECTED HEADERS TIER SO EXACTLY 3 HEADERS
005500*                   SCORES 80 NOT 60 -- BOUNDARY WAS OFF BY ONE
005600*                   CATEGORY -- AT-0255.
005610*    09/21/04  DMF  RESUMIN-FD WAS DECLARED 64 CHARACTERS BUT
005620*                   RESUME.CPY'S FIELDS TOTAL 74 -- THE READ
005630*                   INTO RESUMIN-REC WAS PADDING RES-DATE-CNT
005640*                   ON AND LOSING RES-IMAGE-CNT, RES-SPECIAL-
005650*                   CNT AND THE FILLER ENTIRELY -- WIDENED THE
005660*                   FD AND RESUMIN-FD TO 74 -- TICKET AT-0265.
005670*    09/21/04  DMF  MORE-RESUME-SW AND CONTACT-SIGNAL-CNT MOVED
005680*                   OUT OF THEIR 01-GROUPS TO STANDALONE 77-
005690*                   LEVEL ITEMS, AND WS-RUN-DATE-GRP RETIRED IN
005700*                   FAVOR OF REFERENCE MODIFICATION AGAINST THE
005710*                   77-LEVEL WS-RUN-DATE -- SHOP STANDARD PER
005720*                   DALYEDIT/PATSRCH -- AT-0266.
005730******************************************************************
005800
005900       ENVIRONMENT DIVISION.
006000       CONFIGURATION SECTION.
006100       SOURCE-COMPUTER. IBM-390.
006200       OBJECT-COMPUTER. IBM-390.
006300       SPECIAL-NAMES.
006400           C01 IS NEXT-PAGE.
006500
006600       INPUT-OUTPUT SECTION.
006700       FILE-CONTROL.
006800           SELECT RESUMIN
006900           ASSIGN TO UT-S-RESUMIN
007000             ACCESS MODE IS SEQUENTIAL
007100             FILE STATUS IS IFCODE.
007200
007300           SELECT ATSRPT-FILE
007400           ASSIGN TO UT-S-ATSRPT
007500             ACCESS MODE IS SEQUENTIAL
007600             FILE STATUS IS OFCODE.
007700
007800           SELECT ISSUEOUT-FILE
007900           ASSIGN TO UT-S-ISSUOUT
008000             ACCESS MODE IS SEQUENTIAL
008100             FILE STATUS IS EFCODE.
008200
008300           SELECT PRTRPT
008400           ASSIGN TO UT-S-PRTRPT
008500             ACCESS MODE IS SEQUENTIAL
008600             FILE STATUS IS PFCODE.
008700
008800       DATA DIVISION.
008900       FILE SECTION.
009000
009100      ****** ONE FEATURE-EXTRACT RECORD PER RESUME -- SEE RESUME.CPY
009200       FD  RESUMIN
009300           RECORDING MODE IS F
009400           LABEL RECORDS ARE STANDARD
009500           RECORD CONTAINS 74 CHARACTERS
009600           BLOCK CONTAINS 0 RECORDS
009700           DATA RECORD IS RESUMIN-FD.
009800       01  RESUMIN-FD                     PIC X(74).
009900
010000      ****** ONE SCORE RECORD WRITTEN PER RESUME -- SEE ATSRPT.CPY
010100       FD  ATSRPT-FILE
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 80 CHARACTERS
010500           BLOCK CONTAINS 0 RECORDS
010600           DATA RECORD IS ATSRPT-FD.
010700       01  ATSRPT-FD                      PIC X(80).
010800
010900      ****** ZERO OR MORE ISSUE RECORDS PER RESUME -- SEE ISSUE.CPY
011000       FD  ISSUEOUT-FILE
011100           RECORDING MODE IS F
011200           LABEL RECORDS ARE STANDARD
011300           RECORD CONTAINS 178 CHARACTERS
011400           BLOCK CONTAINS 0 RECORDS
011500           DATA RECORD IS ISSUEOUT-FD.
011600       01  ISSUEOUT-FD                    PIC X(178).
011700
011800      ****** SHARED PRINT FILE -- OPENED OUTPUT HERE, EXTENDED BY
011900      ****** FILADMIT AND TOOLVAL IN LATER JOB STEPS
012000       FD  PRTRPT
012100           RECORDING MODE IS F
012200           LABEL RECORDS ARE STANDARD
012300           RECORD CONTAINS 132 CHARACTERS
012400           BLOCK CONTAINS 0 RECORDS
012500           DATA RECORD IS PRTRPT-REC.
012600       01  PRTRPT-REC                     PIC X(132).
012700
012800       WORKING-STORAGE SECTION.
012900
013000       01  FILE-STATUS-CODES.
013100           05  IFCODE                  PIC X(2).
013200               88  CODE-READ     VALUE SPACES.
013300               88  NO-MORE-DATA  VALUE "10".
013400           05  OFCODE                  PIC X(2).
013500               88  CODE-WRITE    VALUE SPACES.
013600           05  EFCODE                  PIC X(2).
013700               88  CODE-WRITE-ISS VALUE SPACES.
013800           05  PFCODE                  PIC X(2).
013900               88  CODE-WRITE-PRT VALUE SPACES.
014000
014100      ** FEATURE-EXTRACT RECORD, REPORT RECORD, ISSUE RECORD
014200       COPY RESUME.
014300       COPY ATSRPT.
014400       COPY ISSUE.
014500
014600       01  WS-CAT-SCORES-NAMED.
014700           05  WS-EXTR-SCORE            PIC 9(03)V9(02) COMP-3.
014800           05  WS-LAYOUT-SCORE          PIC 9(03)V9(02) COMP-3.
014900           05  WS-HEADERS-SCORE         PIC 9(03)V9(02) COMP-3.
015000           05  WS-CONTACT-SCORE         PIC 9(03)V9(02) COMP-3.
015100           05  WS-SKILLS-SCORE          PIC 9(03)V9(02) COMP-3.
015200           05  WS-EXPER-SCORE           PIC 9(03)V9(02) COMP-3.
015300           05  WS-DATES-SCORE           PIC 9(03)V9(02) COMP-3.
015400           05  WS-FONTIMG-SCORE         PIC 9(03)V9(02) COMP-3.
015500           05  WS-LENGTH-SCORE          PIC 9(03)V9(02) COMP-3.
015600
015700       01  WS-CAT-SCORES-TABLE REDEFINES WS-CAT-SCORES-NAMED.
015800           05  WS-CAT-SCORE             PIC 9(03)V9(02) COMP-3
015900                                            OCCURS 9 TIMES.
016000
016100       01  WS-CONF-COUNTS-NAMED.
016200           05  CTL-HIGH-CNT             PIC 9(05) COMP.
016300           05  CTL-MEDIUM-CNT           PIC 9(05) COMP.
016400           05  CTL-LOW-CNT              PIC 9(05) COMP.
016500
016600       01  WS-CONF-COUNTS-TABLE REDEFINES WS-CONF-COUNTS-NAMED.
016700           05  CTL-CONF-CNT             PIC 9(05) COMP
016800                                            OCCURS 3 TIMES.
016900
017000       77  WS-RUN-DATE                 PIC 9(06).
017500
017600       01  COUNTERS-NAMED.
017700           05  RECORDS-READ             PIC 9(07) COMP.
017800           05  RECORDS-WRITTEN          PIC 9(07) COMP.
017900           05  TOTAL-ISSUES             PIC 9(07) COMP.
017910
017920       01  COUNTERS-TABLE REDEFINES COUNTERS-NAMED.
017930           05  ATS-CTL-CNT              PIC 9(07) COMP
017940                                            OCCURS 3 TIMES.
017950
018000       01  IDXS-AND-ACCUMULATORS.
018100           05  CUR-ISSUE-CNT            PIC 9(02) COMP.
018110           05  CAT-IDX                  PIC 9(02) COMP.
018200           05  WS-SCORE-SUM             PIC S9(07)V99 COMP-3.
018300           05  WS-BATCH-AVG             PIC 9(03)V9(01).
018400           05  WS-LINES                PIC 9(02) COMP VALUE 99.
018500           05  WS-PAGES                PIC 9(03) COMP VALUE 1.
018600
018700       77  MORE-RESUME-SW              PIC X(01) VALUE "Y".
018900           88  NO-MORE-RESUMES             VALUE "N".
019000           88  MORE-RESUMES                VALUE "Y".
019100       77  CONTACT-SIGNAL-CNT          PIC 9(01) COMP VALUE 0.
019200
019300      ** LINKAGE WORK RECORD FOR THE CALL TO WGTSCORE
019400       01  WGTSCORE-LINK-REC.
019500           05  WGT-CAT-SCORE-IN         PIC 9(03)V9(02) COMP-3
019600                                            OCCURS 9 TIMES.
019700           05  WGT-OVERALL-SCORE-OUT    PIC 9(03)V9(01).
019800           05  FILLER                  PIC X(01).
019900       01  WGT-RETURN-CD                PIC 9(04) COMP.
020000
020100      ** ONE-ROW WORK AREA FOR THE 600-ADD-ISSUE PARAGRAPH
020200       01  WS-ISSUE-WORK.
020300           05  WS-ISS-CATEGORY          PIC X(22).
020400           05  WS-ISS-SEVERITY          PIC X(08).
020500           05  WS-ISS-MESSAGE           PIC X(60).
020600           05  WS-ISS-RECOMMEND         PIC X(80).
020700           05  FILLER                  PIC X(08).
020800
020900       01  WS-HDR-REC.
021000           05  FILLER                  PIC X(01) VALUE " ".
021100           05  FILLER                  PIC X(20) VALUE
021200               "RUN DATE: ".
021300           05  HDR-MM                  PIC 9(02).
021400           05  FILLER                  PIC X(01) VALUE "/".
021500           05  HDR-DD                  PIC 9(02).
021600           05  FILLER                  PIC X(01) VALUE "/".
021700           05  HDR-YY                  PIC 9(02).
021800           05  FILLER                  PIC X(12) VALUE SPACES.
021900           05  FILLER                  PIC X(50) VALUE
022000               "ATS COMPATIBILITY SCORING - RESUME DETAIL".
022100           05  FILLER                  PIC X(14) VALUE
022200               "PAGE NUMBER: ".
022300           05  PAGE-NBR-O               PIC ZZ9.
022400
022500       01  WS-COLM-HDR-REC.
022600           05  FILLER            PIC X(10) VALUE "RESUME-ID".
022700           05  FILLER            PIC X(7)  VALUE "EXTRACT".
022800           05  FILLER            PIC X(7)  VALUE "LAYOUT".
022900           05  FILLER            PIC X(7)  VALUE "HEADER".
023000           05  FILLER            PIC X(7)  VALUE "CONTACT".
023100           05  FILLER            PIC X(7)  VALUE "SKILLS".
023200           05  FILLER            PIC X(7)  VALUE "EXPER".
023300           05  FILLER            PIC X(7)  VALUE "DATES".
023400           05  FILLER            PIC X(7)  VALUE "FONTIMG".
023500           05  FILLER            PIC X(7)  VALUE "LENGTH".
023600           05  FILLER            PIC X(8)  VALUE "OVERALL".
023700           05  FILLER            PIC X(8)  VALUE "CONFID".
023800           05  FILLER            PIC X(6)  VALUE "ISSUES".
023900           05  FILLER            PIC X(32) VALUE SPACES.
024000
024100       01  WS-DETAIL-REC.
024200           05  DTL-RES-ID              PIC X(10).
024300           05  DTL-EXTR-SCORE          PIC ZZ9.99.
024400           05  FILLER                  PIC X(01) VALUE SPACES.
024500           05  DTL-LAYOUT-SCORE        PIC ZZ9.99.
024600           05  FILLER                  PIC X(01) VALUE SPACES.
024700           05  DTL-HEADERS-SCORE       PIC ZZ9.99.
024800           05  FILLER                  PIC X(01) VALUE SPACES.
024900           05  DTL-CONTACT-SCORE       PIC ZZ9.99.
025000           05  FILLER                  PIC X(01) VALUE SPACES.
025100           05  DTL-SKILLS-SCORE        PIC ZZ9.99.
025200           05  FILLER                  PIC X(01) VALUE SPACES.
025300           05  DTL-EXPER-SCORE         PIC ZZ9.99.
025400           05  FILLER                  PIC X(01) VALUE SPACES.
025500           05  DTL-DATES-SCORE         PIC ZZ9.99.
025600           05  FILLER                  PIC X(01) VALUE SPACES.
025700           05  DTL-FONTIMG-SCORE       PIC ZZ9.99.
025800           05  FILLER                  PIC X(01) VALUE SPACES.
025900           05  DTL-LENGTH-SCORE        PIC ZZ9.99.
026000           05  FILLER                  PIC X(02) VALUE SPACES.
026100           05  DTL-OVERALL-SCORE       PIC ZZ9.9.
026200           05  FILLER                  PIC X(02) VALUE SPACES.
026300           05  DTL-CONFIDENCE          PIC X(06).
026400           05  FILLER                  PIC X(02) VALUE SPACES.
026500           05  DTL-ISSUE-CNT           PIC Z9.
026600           05  FILLER                  PIC X(35) VALUE SPACES.
026700
026800       01  WS-BLANK-LINE.
026900           05  FILLER     PIC X(132) VALUE SPACES.
027000
027100       01  WS-ATS-TOTALS-HDR.
027200           05  FILLER     PIC X(132) VALUE
027300               "ATS SCORER - BATCH CONTROL TOTALS".
027400
027500       01  WS-ATS-TOTALS-REC.
027600           05  FILLER            PIC X(30) VALUE
027700               "RESUMES PROCESSED .......... ".
027800           05  TOT-RESUMES-O            PIC ZZZZZ9.
027900           05  FILLER            PIC X(95) VALUE SPACES.
028000
028100       01  WS-ISSUE-TOT-REC.
028200           05  FILLER            PIC X(30) VALUE
028300               "TOTAL ISSUES RECORDED ...... ".
028400           05  TOT-ISSUES-O             PIC ZZZZZ9.
028500           05  FILLER            PIC X(95) VALUE SPACES.
028600
028700       01  WS-CONF-TOT-REC.
028800           05  FILLER            PIC X(30) VALUE
028900               "HIGH / MEDIUM / LOW CONF ... ".
029000           05  TOT-HIGH-O               PIC ZZZZ9.
029100           05  FILLER            PIC X(03) VALUE " / ".
029200           05  TOT-MEDIUM-O             PIC ZZZZ9.
029300           05  FILLER            PIC X(03) VALUE " / ".
029400           05  TOT-LOW-O                PIC ZZZZ9.
029500           05  FILLER            PIC X(80) VALUE SPACES.
029600
029700       01  WS-AVG-TOT-REC.
029800           05  FILLER            PIC X(30) VALUE
029900               "BATCH AVERAGE OVERALL SCORE  ".
030000           05  TOT-AVG-O                PIC ZZ9.9.
030100           05  FILLER            PIC X(98) VALUE SPACES.
030200
030300       PROCEDURE DIVISION.
030400
030500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030600           PERFORM 100-MAINLINE THRU 100-EXIT
030700                   UNTIL NO-MORE-RESUMES.
030800           PERFORM 999-CLEANUP THRU 999-EXIT.
030900           MOVE +0 TO RETURN-CODE.
031000           GOBACK.
031100
031200       000-HOUSEKEEPING.
031300           DISPLAY "******** BEGIN JOB ATSSCORE ********".
031400           ACCEPT WS-RUN-DATE FROM DATE.
031500           MOVE WS-RUN-DATE (3:2) TO HDR-MM.
031600           MOVE WS-RUN-DATE (5:2) TO HDR-DD.
031700           MOVE WS-RUN-DATE (1:2) TO HDR-YY.
031800           INITIALIZE COUNTERS-NAMED.
031810           INITIALIZE IDXS-AND-ACCUMULATORS.
031820           INITIALIZE WS-CONF-COUNTS-NAMED.
031850           MOVE 99 TO WS-LINES.
031870           MOVE 1  TO WS-PAGES.
031900           PERFORM 800-OPEN-FILES THRU 800-EXIT.
032000           PERFORM 900-READ-RESUMIN THRU 900-EXIT.
032100       000-EXIT.
032200           EXIT.
032300
032400       100-MAINLINE.
032500           PERFORM 200-SCORE-RESUME THRU 200-EXIT.
032600           PERFORM 900-READ-RESUMIN THRU 900-EXIT.
032700       100-EXIT.
032800           EXIT.
032900
033000       200-SCORE-RESUME.
033100           MOVE ZERO TO CUR-ISSUE-CNT.
033200           PERFORM 310-SCORE-EXTRACTABLE THRU 310-EXIT.
033300           PERFORM 320-SCORE-LAYOUT      THRU 320-EXIT.
033400           PERFORM 330-SCORE-HEADERS     THRU 330-EXIT.
033500           PERFORM 340-SCORE-CONTACT     THRU 340-EXIT.
033600           PERFORM 350-SCORE-SKILLS      THRU 350-EXIT.
033700           PERFORM 360-SCORE-EXPERIENCE  THRU 360-EXIT.
033800           PERFORM 370-SCORE-DATES       THRU 370-EXIT.
033900           PERFORM 380-SCORE-FONTS-IMAGES THRU 380-EXIT.
034000           PERFORM 390-SCORE-LENGTH      THRU 390-EXIT.
034100
034200           MOVE WS-CAT-SCORES-TABLE TO WGT-CAT-SCORE-IN.
034300           CALL "WGTSCORE" USING WGTSCORE-LINK-REC, WGT-RETURN-CD.
034400
034500           PERFORM 395-SET-CONFIDENCE THRU 395-EXIT.
034600
034700           MOVE RES-ID            TO RPT-ID.
034800           MOVE WGT-OVERALL-SCORE-OUT TO RPT-SCORE.
034900           MOVE CUR-ISSUE-CNT     TO RPT-ISSUE-CNT.
034950           PERFORM 398-MOVE-CAT-SCORES THRU 398-EXIT
034960               VARYING CAT-IDX FROM 1 BY 1
034970               UNTIL CAT-IDX > 9.
035100
035200           PERFORM 745-WRITE-ATS-REPORT THRU 745-EXIT.
035300           PERFORM 740-WRITE-ATS-DETAIL THRU 740-EXIT.
035400
035500           ADD +1 TO RECORDS-WRITTEN.
035600           ADD WGT-OVERALL-SCORE-OUT TO WS-SCORE-SUM.
035700       200-EXIT.
035800           EXIT.
035900
036000       310-SCORE-EXTRACTABLE.
036100      *** RULE 1 -- FILE-TEXT-EXTRACTABLE (0/30/60/100)
036200           IF RES-STRIP-LEN < 50
036300               MOVE 0 TO WS-EXTR-SCORE
036400               MOVE "FILE-TEXT-EXTRACTABLE" TO WS-ISS-CATEGORY
036500               MOVE "CRITICAL"              TO WS-ISS-SEVERITY
036600               MOVE "Resume text is too short or unreadable"
036700                                             TO WS-ISS-MESSAGE
036800               MOVE "Re-save the resume as selectable text"
036900                                             TO WS-ISS-RECOMMEND
037000               PERFORM 600-ADD-ISSUE THRU 600-EXIT
037100               GO TO 310-EXIT.
037200
037300           IF (RES-GARBLED-CNT * 20) > RES-TEXT-LEN
037400               MOVE 30 TO WS-EXTR-SCORE
037500               MOVE "FILE-TEXT-EXTRACTABLE" TO WS-ISS-CATEGORY
037600               MOVE "MAJOR"                 TO WS-ISS-SEVERITY
037700               MOVE "Resume text shows heavy encoding artifacts"
037800                                             TO WS-ISS-MESSAGE
037900               MOVE "Re-export the document without special fonts"
038000                                             TO WS-ISS-RECOMMEND
038200               PERFORM 600-ADD-ISSUE THRU 600-EXIT
038300               GO TO 310-EXIT.
038400
038500           IF RES-WORD-COUNT < 100
038600               MOVE 60 TO WS-EXTR-SCORE
038700               MOVE "FILE-TEXT-EXTRACTABLE" TO WS-ISS-CATEGORY
038800               MOVE "MAJOR"                 TO WS-ISS-SEVERITY
038900               MOVE "Resume text contains very few words"
039000                                             TO WS-ISS-MESSAGE
039100               MOVE "Confirm the extracted text is complete"
039200                                             TO WS-ISS-RECOMMEND
039300               PERFORM 600-ADD-ISSUE THRU 600-EXIT
039400               GO TO 310-EXIT.
039500
039600           MOVE 100 TO WS-EXTR-SCORE.
039700       310-EXIT.
039800           EXIT.
039900
040000       320-SCORE-LAYOUT.
040100      *** RULE 2 -- LAYOUT, START AT 100 AND DEDUCT, FLOOR 0
040200           MOVE 100 TO WS-LAYOUT-SCORE.
040300
040400           IF RES-TABLE-CHAR-CNT > 10
040500               SUBTRACT 30 FROM WS-LAYOUT-SCORE
040600               MOVE "LAYOUT"                TO WS-ISS-CATEGORY
040700               MOVE "MAJOR"                 TO WS-ISS-SEVERITY
040800               MOVE "Resume appears to rely on table formatting"
040900                                             TO WS-ISS-MESSAGE
041000               MOVE "Replace tables and columns with plain text"
041100                                             TO WS-ISS-RECOMMEND
041200               PERFORM 600-ADD-ISSUE THRU 600-EXIT.
041300
041400           IF RES-DBLSPACE-YES
041500               AND (RES-NEWLINE-CNT * 10) < RES-WORD-COUNT
041600               SUBTRACT 10 FROM WS-LAYOUT-SCORE
041700               MOVE "LAYOUT"                TO WS-ISS-CATEGORY
041800               MOVE "MINOR"                 TO WS-ISS-SEVERITY
041900               MOVE "Column formatting suspected"
042000                                             TO WS-ISS-MESSAGE
042100               MOVE "Avoid multi-column layouts and wide gaps"
042200                                             TO WS-ISS-RECOMMEND
042300               PERFORM 600-ADD-ISSUE THRU 600-EXIT.
042400
042500           IF RES-NONEMPTY-LINES < 10
042600               SUBTRACT 20 FROM WS-LAYOUT-SCORE
042700               MOVE "LAYOUT"                TO WS-ISS-CATEGORY
042800               MOVE "MAJOR"                 TO WS-ISS-SEVERITY
042900               MOVE "Resume has insufficient line structure"
043000                                             TO WS-ISS-MESSAGE
043100               MOVE "Break the resume into normal paragraph lines"
043200                                             TO WS-ISS-RECOMMEND
043300               PERFORM 600-ADD-ISSUE THRU 600-EXIT.
043400
043500           IF WS-LAYOUT-SCORE < 0
043600               MOVE 0 TO WS-LAYOUT-SCORE.
043700       320-EXIT.
043800           EXIT.
043900
044000       330-SCORE-HEADERS.
044100      *** RULE 3 -- HEADERS, TIERED ON RES-HEADER-CNT
044200           IF RES-HEADER-CNT >= 5
044300               MOVE 100 TO WS-HEADERS-SCORE
044400           ELSE IF RES-HEADER-CNT >= 3
044500               MOVE 80 TO WS-HEADERS-SCORE
044600           ELSE IF RES-HEADER-CNT >= 2
044700               MOVE 60 TO WS-HEADERS-SCORE
044800           ELSE IF RES-HEADER-CNT >= 1
044900               MOVE 40 TO WS-HEADERS-SCORE
045000           ELSE
045100               MOVE 0 TO WS-HEADERS-SCORE.
045200
045300           IF RES-HEADER-CNT < 3
045400               MOVE "HEADERS"                TO WS-ISS-CATEGORY
045500               MOVE "MAJOR"                  TO WS-ISS-SEVERITY
045600               MOVE "Resume is missing recognized section headers"
045700                                             TO WS-ISS-MESSAGE
045800               MOVE "Add clear section headers such as Experience"
046000                                             TO WS-ISS-RECOMMEND
046100               PERFORM 600-ADD-ISSUE THRU 600-EXIT.
046200       330-EXIT.
046300           EXIT.
046400
046500       340-SCORE-CONTACT.
046600      *** RULE 4 -- CONTACT, ADDITIVE, CAPPED AT 100
046700           MOVE ZERO TO WS-CONTACT-SCORE.
046800           MOVE ZERO TO CONTACT-SIGNAL-CNT.
046900
047000           IF RES-EMAIL-YES
047100               ADD 30 TO WS-CONTACT-SCORE
047200               ADD 1 TO CONTACT-SIGNAL-CNT.
047300           IF RES-PHONE-YES
047400               ADD 30 TO WS-CONTACT-SCORE
047500               ADD 1 TO CONTACT-SIGNAL-CNT.
047600           IF RES-LOCATION-YES
047700               ADD 20 TO WS-CONTACT-SCORE
047800               ADD 1 TO CONTACT-SIGNAL-CNT.
047900
048000           COMPUTE WS-CONTACT-SCORE =
048100               WS-CONTACT-SCORE + (RES-JSON-CONTACT-CNT * 20).
048200
048300           IF WS-CONTACT-SCORE > 100
048400               MOVE 100 TO WS-CONTACT-SCORE.
048500
048600           IF CONTACT-SIGNAL-CNT = 0
048700              AND RES-JSON-CONTACT-CNT = 0
048800               MOVE "CONTACT"                TO WS-ISS-CATEGORY
048900               MOVE "CRITICAL"               TO WS-ISS-SEVERITY
049000               MOVE "No contact information was found"
049100                                             TO WS-ISS-MESSAGE
049200               MOVE "Add an e-mail address, phone number and city"
049400                                             TO WS-ISS-RECOMMEND
049500               PERFORM 600-ADD-ISSUE THRU 600-EXIT
049600           ELSE
049700           IF (CONTACT-SIGNAL-CNT + RES-JSON-CONTACT-CNT) < 2
049800               MOVE "CONTACT"                TO WS-ISS-CATEGORY
049900               MOVE "MAJOR"                  TO WS-ISS-SEVERITY
050000               MOVE "Limited contact information was found"
050100                                             TO WS-ISS-MESSAGE
050200               MOVE "Provide an e-mail, phone number and city"
050300                                             TO WS-ISS-RECOMMEND
050400               PERFORM 600-ADD-ISSUE THRU 600-EXIT.
050500       340-EXIT.
050600           EXIT.
050700
050800       350-SCORE-SKILLS.
050900      *** RULE 5 -- SKILLS, TIERED ON RES-SKILL-CNT
051000           IF RES-SKILL-CNT >= 10
051100               MOVE 100 TO WS-SKILLS-SCORE
051200           ELSE IF RES-SKILL-CNT >= 7
051300               MOVE 80 TO WS-SKILLS-SCORE
051400           ELSE IF RES-SKILL-CNT >= 5
051500               MOVE 60 TO WS-SKILLS-SCORE
051600           ELSE IF RES-SKILL-CNT >= 3
051700               MOVE 40 TO WS-SKILLS-SCORE
051800           ELSE IF RES-SKILL-CNT >= 1
051900               MOVE 20 TO WS-SKILLS-SCORE
052000           ELSE
052100               MOVE 0 TO WS-SKILLS-SCORE.
052200
052300           IF RES-SKILL-CNT < 5
052400               MOVE "SKILLS"                 TO WS-ISS-CATEGORY
052500               MOVE "MAJOR"                  TO WS-ISS-SEVERITY
052600               MOVE "Few recognized skill keywords were found"
052700                                             TO WS-ISS-MESSAGE
052800               MOVE "List specific skills and tools used on the job"
053000                                             TO WS-ISS-RECOMMEND
053100               PERFORM 600-ADD-ISSUE THRU 600-EXIT.
053200       350-EXIT.
053300           EXIT.
053400
053500       360-SCORE-EXPERIENCE.
053600      *** RULE 6 -- EXPERIENCE, ADDITIVE, CAPPED AT 100
053700           MOVE ZERO TO WS-EXPER-SCORE.
053800
053900           IF RES-EXPKW-YES
054000               ADD 30 TO WS-EXPER-SCORE.
054100
054200           IF RES-JOBPAT-CNT >= 5
054300               ADD 40 TO WS-EXPER-SCORE
054400           ELSE IF RES-JOBPAT-CNT >= 3
054500               ADD 30 TO WS-EXPER-SCORE
054600           ELSE IF RES-JOBPAT-CNT >= 1
054700               ADD 20 TO WS-EXPER-SCORE.
054800
054900           IF RES-JSON-EXP-YES
055000               ADD 30 TO WS-EXPER-SCORE.
055100
055200           IF WS-EXPER-SCORE > 100
055300               MOVE 100 TO WS-EXPER-SCORE.
055400
055500           IF WS-EXPER-SCORE < 50
055600               MOVE "EXPERIENCE"             TO WS-ISS-CATEGORY
055700               MOVE "MAJOR"                  TO WS-ISS-SEVERITY
055800               MOVE "Experience section is unclear or missing"
055900                                             TO WS-ISS-MESSAGE
056000               MOVE "Add job titles, employers and dates worked"
056100                                             TO WS-ISS-RECOMMEND
056200               PERFORM 600-ADD-ISSUE THRU 600-EXIT.
056300       360-EXIT.
056400           EXIT.
056500
056600       370-SCORE-DATES.
056700      *** RULE 7 -- DATES, TIERED ON RES-DATE-CNT
056800           IF RES-DATE-CNT >= 6
056900               MOVE 100 TO WS-DATES-SCORE
057000           ELSE IF RES-DATE-CNT >= 4
057100               MOVE 80 TO WS-DATES-SCORE
057200           ELSE IF RES-DATE-CNT >= 2
057300               MOVE 60 TO WS-DATES-SCORE
057400           ELSE IF RES-DATE-CNT >= 1
057500               MOVE 40 TO WS-DATES-SCORE
057600           ELSE
057700               MOVE 0 TO WS-DATES-SCORE.
057800
057900           IF RES-DATE-CNT < 2
058000               MOVE "DATES"                  TO WS-ISS-CATEGORY
058100               MOVE "MAJOR"                  TO WS-ISS-SEVERITY
058200               MOVE "Limited date information was found"
058300                                             TO WS-ISS-MESSAGE
058400               MOVE "Show month and year ranges for each position"
058500                                             TO WS-ISS-RECOMMEND
058600               PERFORM 600-ADD-ISSUE THRU 600-EXIT.
058700       370-EXIT.
058800           EXIT.
058900
059000       380-SCORE-FONTS-IMAGES.
059100      *** RULE 8 -- FONTS/IMAGES, START AT 100 AND DEDUCT, FLOOR 0
059200           MOVE 100 TO WS-FONTIMG-SCORE.
059300
059400           IF RES-IMAGE-CNT > 0
059500               SUBTRACT 20 FROM WS-FONTIMG-SCORE
059600               MOVE "FONTS-IMAGES"           TO WS-ISS-CATEGORY
059700               MOVE "MINOR"                  TO WS-ISS-SEVERITY
059800               MOVE "Resume references images or embedded graphics"
059900                                             TO WS-ISS-MESSAGE
060000               MOVE "Remove photos and graphical icons"
060100                                             TO WS-ISS-RECOMMEND
060200               PERFORM 600-ADD-ISSUE THRU 600-EXIT.
060300
060400           IF RES-SPECIAL-CNT > 5
060500               SUBTRACT 10 FROM WS-FONTIMG-SCORE
060600               MOVE "FONTS-IMAGES"           TO WS-ISS-CATEGORY
060700               MOVE "MINOR"                  TO WS-ISS-SEVERITY
060800               MOVE "Resume contains many decorative characters"
060900                                             TO WS-ISS-MESSAGE
061000               MOVE "Replace decorative bullets with plain text"
061100                                             TO WS-ISS-RECOMMEND
061200               PERFORM 600-ADD-ISSUE THRU 600-EXIT.
061300
061400           IF WS-FONTIMG-SCORE < 0
061500               MOVE 0 TO WS-FONTIMG-SCORE.
061600       380-EXIT.
061700           EXIT.
061800
061900       390-SCORE-LENGTH.
062000      *** RULE 9 -- LENGTH, ON RES-WORD-COUNT
062100           IF RES-WORD-COUNT >= 400 AND RES-WORD-COUNT <= 800
062200               MOVE 100 TO WS-LENGTH-SCORE
062300           ELSE IF RES-WORD-COUNT < 400
062400               MOVE 60 TO WS-LENGTH-SCORE
062500               MOVE "LENGTH"                 TO WS-ISS-CATEGORY
062600               MOVE "MAJOR"                  TO WS-ISS-SEVERITY
062700               MOVE "Resume is too short"     TO WS-ISS-MESSAGE
062800               MOVE "Expand on accomplishments and scope of work"
062900                                             TO WS-ISS-RECOMMEND
063000               PERFORM 600-ADD-ISSUE THRU 600-EXIT
063100           ELSE
063200               MOVE 80 TO WS-LENGTH-SCORE
063300               MOVE "LENGTH"                 TO WS-ISS-CATEGORY
063400               MOVE "MINOR"                  TO WS-ISS-SEVERITY
063500               MOVE "Resume is too long"      TO WS-ISS-MESSAGE
063600               MOVE "Trim to the most relevant roles and results"
063700                                             TO WS-ISS-RECOMMEND
063800               PERFORM 600-ADD-ISSUE THRU 600-EXIT.
063900       390-EXIT.
064000           EXIT.
064050
064060       398-MOVE-CAT-SCORES.
064070      *** CONVERTS THE PACKED CATEGORY-SCORE TABLE TO THE ZONED
064080      *** FORM CARRIED ON THE REPORT RECORD -- A GROUP MOVE WOULD
064090      *** COPY RAW BYTES INSTEAD OF CONVERTING COMP-3 TO DISPLAY,
064091      *** SO EACH ELEMENT IS MOVED ONE AT A TIME.
064092           MOVE WS-CAT-SCORE (CAT-IDX) TO RPT-CAT-SCORE (CAT-IDX).
064093       398-EXIT.
064094           EXIT.
064100
064200       395-SET-CONFIDENCE.
064300      *** CONFIDENCE LEVEL IS DRIVEN OFF RES-TEXT-LEN
064400           IF RES-TEXT-LEN < 200
064500               MOVE "LOW   " TO RPT-CONFIDENCE
064600               ADD 1 TO CTL-LOW-CNT
064700           ELSE IF RES-TEXT-LEN < 500
064800               MOVE "MEDIUM" TO RPT-CONFIDENCE
064900               ADD 1 TO CTL-MEDIUM-CNT
065000           ELSE
065100               MOVE "HIGH  " TO RPT-CONFIDENCE
065200               ADD 1 TO CTL-HIGH-CNT.
065300       395-EXIT.
065400           EXIT.
065500
065600       600-ADD-ISSUE.
065700      *** APPENDS ONE ISSUE RECORD FOR THE CURRENT RESUME AND
065800      *** BUMPS THE DETAIL-LINE AND BATCH ISSUE COUNTERS
065900           MOVE RES-ID             TO ISS-RES-ID.
066000           MOVE WS-ISS-CATEGORY    TO ISS-CATEGORY.
066100           MOVE WS-ISS-SEVERITY    TO ISS-SEVERITY.
066200           MOVE WS-ISS-MESSAGE     TO ISS-MESSAGE.
066300           MOVE WS-ISS-RECOMMEND   TO ISS-RECOMMEND.
066400           PERFORM 750-WRITE-ISSUE THRU 750-EXIT.
066500           ADD 1 TO CUR-ISSUE-CNT.
066600           ADD 1 TO TOTAL-ISSUES.
066700       600-EXIT.
066800           EXIT.
066900
067000       700-WRITE-PAGE-HDR.
067100           WRITE PRTRPT-REC FROM WS-BLANK-LINE
067200               AFTER ADVANCING 1.
067300           MOVE WS-PAGES TO PAGE-NBR-O.
067400           WRITE PRTRPT-REC FROM WS-HDR-REC
067500               AFTER ADVANCING NEXT-PAGE.
067600           WRITE PRTRPT-REC FROM WS-BLANK-LINE
067700               AFTER ADVANCING 1.
067800           ADD +1 TO WS-PAGES.
067900           MOVE ZERO TO WS-LINES.
068000       700-EXIT.
068100           EXIT.
068200
068300       720-WRITE-COLM-HDR.
068400           WRITE PRTRPT-REC FROM WS-COLM-HDR-REC
068500               AFTER ADVANCING 2.
068600           ADD +2 TO WS-LINES.
068700       720-EXIT.
068800           EXIT.
068900
069000       740-WRITE-ATS-DETAIL.
069100           IF WS-LINES > 50
069200               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
069300               PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
069400
069500           MOVE RES-ID             TO DTL-RES-ID.
069600           MOVE WS-EXTR-SCORE      TO DTL-EXTR-SCORE.
069700           MOVE WS-LAYOUT-SCORE    TO DTL-LAYOUT-SCORE.
069800           MOVE WS-HEADERS-SCORE   TO DTL-HEADERS-SCORE.
069900           MOVE WS-CONTACT-SCORE   TO DTL-CONTACT-SCORE.
070000           MOVE WS-SKILLS-SCORE    TO DTL-SKILLS-SCORE.
070100           MOVE WS-EXPER-SCORE     TO DTL-EXPER-SCORE.
070200           MOVE WS-DATES-SCORE     TO DTL-DATES-SCORE.
070300           MOVE WS-FONTIMG-SCORE   TO DTL-FONTIMG-SCORE.
070400           MOVE WS-LENGTH-SCORE    TO DTL-LENGTH-SCORE.
070500           MOVE WGT-OVERALL-SCORE-OUT TO DTL-OVERALL-SCORE.
070600           MOVE RPT-CONFIDENCE     TO DTL-CONFIDENCE.
070700           MOVE CUR-ISSUE-CNT      TO DTL-ISSUE-CNT.
070800
070900           WRITE PRTRPT-REC FROM WS-DETAIL-REC
071000               AFTER ADVANCING 1.
071100           ADD +1 TO WS-LINES.
071200       740-EXIT.
071300           EXIT.
071400
071500       745-WRITE-ATS-REPORT.
071600           WRITE ATSRPT-FD FROM ATSRPT-REC.
071700       745-EXIT.
071800           EXIT.
071900
072000       750-WRITE-ISSUE.
072100           WRITE ISSUEOUT-FD FROM ISSUEOUT-REC.
072200       750-EXIT.
072300           EXIT.
072400
072500       800-OPEN-FILES.
072600           OPEN INPUT  RESUMIN.
072700           OPEN OUTPUT ATSRPT-FILE, ISSUEOUT-FILE, PRTRPT.
072800           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
072900           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
073000       800-EXIT.
073100           EXIT.
073200
073300       850-CLOSE-FILES.
073400           CLOSE RESUMIN, ATSRPT-FILE, ISSUEOUT-FILE.
073500      *** PRTRPT IS LEFT OPEN FOR THE CLOSE BELOW SO THE FINAL
073600      *** BLANK LINE SEPARATING SECTIONS IS ALWAYS WRITTEN
073700           WRITE PRTRPT-REC FROM WS-BLANK-LINE.
073800           CLOSE PRTRPT.
073900       850-EXIT.
074000           EXIT.
074100
074200       900-READ-RESUMIN.
074300           READ RESUMIN INTO RESUMIN-REC
074400               AT END MOVE "N" TO MORE-RESUME-SW
074500               GO TO 900-EXIT
074600           END-READ.
074700           ADD +1 TO RECORDS-READ.
074800       900-EXIT.
074900           EXIT.
075000
075100       950-CTL-TOTALS-RTN.
075200           MOVE ZERO TO WS-BATCH-AVG.
075300           IF RECORDS-WRITTEN > 0
075400               COMPUTE WS-BATCH-AVG ROUNDED =
075500                   WS-SCORE-SUM / RECORDS-WRITTEN.
075600       950-EXIT.
075700           EXIT.
075800
075900       960-WRITE-ATS-TOTALS.
076000           PERFORM 950-CTL-TOTALS-RTN THRU 950-EXIT.
076100
076200           WRITE PRTRPT-REC FROM WS-BLANK-LINE
076300               AFTER ADVANCING 2.
076400           WRITE PRTRPT-REC FROM WS-ATS-TOTALS-HDR
076500               AFTER ADVANCING 1.
076600
076700           MOVE RECORDS-WRITTEN TO TOT-RESUMES-O.
076800           WRITE PRTRPT-REC FROM WS-ATS-TOTALS-REC
076900               AFTER ADVANCING 1.
077000
077100           MOVE TOTAL-ISSUES TO TOT-ISSUES-O.
077200           WRITE PRTRPT-REC FROM WS-ISSUE-TOT-REC
077300               AFTER ADVANCING 1.
077400
077500           MOVE CTL-HIGH-CNT   TO TOT-HIGH-O.
077600           MOVE CTL-MEDIUM-CNT TO TOT-MEDIUM-O.
077700           MOVE CTL-LOW-CNT    TO TOT-LOW-O.
077800           WRITE PRTRPT-REC FROM WS-CONF-TOT-REC
077900               AFTER ADVANCING 1.
078000
078100           MOVE WS-BATCH-AVG TO TOT-AVG-O.
078200           WRITE PRTRPT-REC FROM WS-AVG-TOT-REC
078300               AFTER ADVANCING 1.
078400       960-EXIT.
078500           EXIT.
078600
078700       999-CLEANUP.
078800           PERFORM 960-WRITE-ATS-TOTALS THRU 960-EXIT.
078900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079000
079100           DISPLAY "** RESUMES READ **".
079200           DISPLAY RECORDS-READ.
079300           DISPLAY "** RESUMES SCORED **".
079400           DISPLAY RECORDS-WRITTEN.
079500           DISPLAY "** ISSUES RECORDED **".
079600           DISPLAY TOTAL-ISSUES.
079700           DISPLAY "******** NORMAL END OF JOB ATSSCORE ********".
079800       999-EXIT.
079900           EXIT.
