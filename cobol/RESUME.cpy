000100******************************************************************
000200*    RESUME.CPY
000300*    RECORD LAYOUT FOR THE RESUME FEATURE-EXTRACT FILE (RESUMIN)
000400*    ONE RECORD PER RESUME SUBMITTED TO THE ATS SCORING BATCH.
000500*    THE FIELDS BELOW ARE THE COUNTS/FLAGS THE SCORING RULES
000600*    CONSUME -- THEY ARE PRODUCED UPSTREAM BY THE TEXT-EXTRACT
000700*    STEP, NOT BY THIS SYSTEM.
000800*
000900*    RECORD LENGTH IS FIXED AT 74 BYTES (8+7+7+5+5+5+5+1+5+2+1+1+
000910*    1+2+3+1+3+1+3+3+3 = 72 DATA + 2 FILLER).
001000******************************************************************
001100 01  RESUMIN-REC.
001200     05  RES-ID                  PIC X(08).
001300     05  RES-TEXT-LEN             PIC 9(07).
001400     05  RES-STRIP-LEN            PIC 9(07).
001500     05  RES-WORD-COUNT           PIC 9(05).
001600     05  RES-GARBLED-CNT          PIC 9(05).
001700     05  RES-TABLE-CHAR-CNT       PIC 9(05).
001800     05  RES-NEWLINE-CNT          PIC 9(05).
001900     05  RES-DBLSPACE-FLAG        PIC X(01).
002000         88  RES-DBLSPACE-YES         VALUE "Y".
002100         88  RES-DBLSPACE-NO          VALUE "N".
002200     05  RES-NONEMPTY-LINES       PIC 9(05).
002300     05  RES-HEADER-CNT           PIC 9(02).
002400     05  RES-EMAIL-FLAG           PIC X(01).
002500         88  RES-EMAIL-YES            VALUE "Y".
002600     05  RES-PHONE-FLAG           PIC X(01).
002700         88  RES-PHONE-YES            VALUE "Y".
002800     05  RES-LOCATION-FLAG        PIC X(01).
002900         88  RES-LOCATION-YES         VALUE "Y".
003000     05  RES-JSON-CONTACT-CNT     PIC 9(02).
003100     05  RES-SKILL-CNT            PIC 9(03).
003200     05  RES-EXPKW-FLAG           PIC X(01).
003300         88  RES-EXPKW-YES            VALUE "Y".
003400     05  RES-JOBPAT-CNT           PIC 9(03).
003500     05  RES-JSON-EXP-FLAG        PIC X(01).
003600         88  RES-JSON-EXP-YES         VALUE "Y".
003700     05  RES-DATE-CNT             PIC 9(03).
003800     05  RES-IMAGE-CNT            PIC 9(03).
003900     05  RES-SPECIAL-CNT          PIC 9(03).
004000     05  FILLER                  PIC X(02).
