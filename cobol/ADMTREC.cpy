000100******************************************************************
000200*    ADMTREC.CPY
000300*    RECORD LAYOUTS FOR THE FILE-ADMISSION STEP (FILADMIT)
000400*    ADMTIN-REC  - ONE PER UPLOADED FILE PRESENTED FOR ADMISSION
000500*    ADMTOUT-REC - THE ADMIT/REJECT DECISION FOR THAT FILE
000600*
000700*    ADMTIN-REC  IS FIXED AT 49 BYTES.
000800*    ADMTOUT-REC IS FIXED AT 96 BYTES.  BOTH FILL EXACTLY, SO
000900*    NEITHER CARRIES A TRAILING FILLER.
001000******************************************************************
001100 01  ADMTIN-REC.
001200     05  ADM-FILENAME            PIC X(40).
001300     05  ADM-FILE-SIZE            PIC 9(09).
001400
001500 01  ADMTOUT-REC.
001600     05  ADM-O-FILENAME          PIC X(40).
001700     05  ADM-O-STATUS             PIC X(08).
001800         88  ADM-O-ACCEPTED           VALUE "ACCEPTED".
001900         88  ADM-O-REJECTED           VALUE "REJECTED".
002000     05  ADM-O-REASON             PIC X(40).
002100     05  ADM-O-SESSION            PIC X(08).
