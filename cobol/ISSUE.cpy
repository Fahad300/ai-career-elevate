000100******************************************************************
000200*    ISSUE.CPY
000300*    RECORD LAYOUT FOR THE ATS ISSUE FILE (ISSUEOUT)
000400*    ZERO OR MORE RECORDS WRITTEN PER RESUME -- ONE FOR EVERY
000500*    RULE VIOLATION THE SCORING PARAGRAPHS RECORD AS A SIDE
000600*    EFFECT OF THE CATEGORY EDITS.
000700*
000800*    RECORD LENGTH IS FIXED AT 178 BYTES -- THE FIVE FIELDS
000900*    BELOW FILL THE RECORD EXACTLY, SO NO TRAILING FILLER IS
001000*    CARRIED ON THIS ONE.
001100******************************************************************
001200 01  ISSUEOUT-REC.
001300     05  ISS-RES-ID              PIC X(08).
001400     05  ISS-CATEGORY             PIC X(22).
001500     05  ISS-SEVERITY             PIC X(08).
001600         88  ISS-SEV-CRITICAL         VALUE "CRITICAL".
001700         88  ISS-SEV-MAJOR            VALUE "MAJOR   ".
001800         88  ISS-SEV-MINOR            VALUE "MINOR   ".
001900     05  ISS-MESSAGE              PIC X(60).
002000     05  ISS-RECOMMEND            PIC X(80).
