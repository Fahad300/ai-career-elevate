000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  WGTSCORE.
000400       AUTHOR. K. MARSH.
000500       INSTALLATION. COBOL DEV CENTER.
000600       DATE-WRITTEN. 04/11/91.
000700       DATE-COMPILED. 04/11/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*         THIS SUBPROGRAM COMBINES THE NINE ATS CATEGORY SCORES
001400*         PASSED BY THE CALLING PROGRAM INTO A SINGLE WEIGHTED
001500*         OVERALL SCORE, 0.0 THROUGH 100.0, ROUNDED HALF-UP TO
001600*         ONE DECIMAL PLACE.
001700*
001800*         CALLED BY ATSSCORE, ONE INVOCATION PER RESUME.
001900*
002000*         CATEGORY WEIGHTS (MUST TOTAL 1.00) --
002100*           EXTRACTABLE  .15   LAYOUT       .15
002200*           HEADERS      .12   CONTACT      .10
002300*           SKILLS       .15   EXPERIENCE   .15
002400*           DATES        .08   FONTS-IMAGES .05
002500*           LENGTH       .05
002600******************************************************************
002700*    CHANGE LOG
002800*    ----------
002900*    04/11/91  KM   ORIGINAL CODING FOR ATS PROJECT.
003000*    09/02/91  KM   CORRECTED FONTS-IMAGES WEIGHT, WAS COMING IN
003100*                   AS .08 INSTEAD OF .05 -- TICKET AT-0114.
003200*    02/19/93  TGD  ADDED WGT-WEIGHT-TABLE REDEFINES SO THE
003300*                   PER-CATEGORY WEIGHTS CAN BE MAINTAINED BY
003400*                   NAME INSTEAD OF BY SUBSCRIPT NUMBER.
003500*    11/04/94  RWM  COMPUTE STATEMENT WAS TRUNCATING INSTEAD OF
003600*                   ROUNDING ON EXACT HALF-CENT CASES.  ADDED
003700*                   ROUNDED PHRASE -- TICKET AT-0188.
003800*    06/30/96  CAH  CLEANED UP WS-ROUND-AREA DIAGNOSTIC DISPLAY,
003900*                   WAS FIRING ON EVERY CALL AND FLOODING SYSOUT.
004000*    12/15/98  BDK  Y2K REVIEW -- NO TWO-DIGIT YEAR FIELDS IN
004100*                   THIS PROGRAM.  NO CHANGES REQUIRED.
004200*    05/07/01  JLP  ADDED WS-OVERALL-SCORE-OUT-X NAMED REDEFINE
004300*                   FOR THE NEW AUDIT-TRACE DISPLAY -- AT-0241.
004310*    09/21/04  DMF  RETURN-CD-HOLD WAS WRAPPED IN A 01-GROUP OF
004320*                   ITS OWN -- MOVED TO A STANDALONE 77-LEVEL
004330*                   ITEM TO MATCH SHOP STANDARD -- TICKET AT-0269.
004400******************************************************************
004500
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER. IBM-390.
004900       OBJECT-COMPUTER. IBM-390.
005000       SPECIAL-NAMES.
005100           C01 IS NEXT-PAGE.
005200       INPUT-OUTPUT SECTION.
005300
005400       DATA DIVISION.
005500       FILE SECTION.
005600
005700       WORKING-STORAGE SECTION.
005800
005900       01  WGT-WEIGHT-NAMED.
006000           05  WGT-EXTRACT-WT          PIC 9V99 COMP-3 VALUE .15.
006100           05  WGT-LAYOUT-WT           PIC 9V99 COMP-3 VALUE .15.
006200           05  WGT-HEADERS-WT          PIC 9V99 COMP-3 VALUE .12.
006300           05  WGT-CONTACT-WT          PIC 9V99 COMP-3 VALUE .10.
006400           05  WGT-SKILLS-WT           PIC 9V99 COMP-3 VALUE .15.
006500           05  WGT-EXPER-WT            PIC 9V99 COMP-3 VALUE .15.
006600           05  WGT-DATES-WT            PIC 9V99 COMP-3 VALUE .08.
006700           05  WGT-FONTIMG-WT          PIC 9V99 COMP-3 VALUE .05.
006800           05  WGT-LENGTH-WT           PIC 9V99 COMP-3 VALUE .05.
006900
007000       01  WGT-WEIGHT-TABLE REDEFINES WGT-WEIGHT-NAMED.
007100           05  WGT-WEIGHT               PIC 9V99 COMP-3
007200                                            OCCURS 9 TIMES.
007300
007400       01  MISC-WS-FLDS.
007500           05  WGT-IDX                 PIC 9(02) COMP.
007600           05  WS-WEIGHTED-SUM          PIC S9(05)V9(04) COMP-3.
007700
007800       01  WS-ROUND-AREA.
007900           05  WS-ROUND-WHOLE           PIC 9(03).
008000           05  WS-ROUND-FRAC            PIC 9(02).
008100
008200       01  WS-ROUND-AREA-NUM REDEFINES WS-ROUND-AREA
008300                                           PIC 9(05).
008400
008500       77  RETURN-CD-HOLD              PIC S9(04) COMP VALUE 0.
008600
008700       LINKAGE SECTION.
008800       01  WGTSCORE-REC.
008900           05  WS-CAT-SCORE-IN          PIC 9(03)V9(02) COMP-3
009000                                            OCCURS 9 TIMES.
009100           05  WS-OVERALL-SCORE-OUT     PIC 9(03)V9(01).
009200           05  FILLER                  PIC X(01).
009300
009400       01  WGTSCORE-REC-NAMED REDEFINES WGTSCORE-REC.
009500           05  WS-EXTR-SCORE-IN         PIC 9(03)V9(02) COMP-3.
009600           05  WS-LAYOUT-SCORE-IN       PIC 9(03)V9(02) COMP-3.
009700           05  WS-HEADERS-SCORE-IN      PIC 9(03)V9(02) COMP-3.
009800           05  WS-CONTACT-SCORE-IN      PIC 9(03)V9(02) COMP-3.
009900           05  WS-SKILLS-SCORE-IN       PIC 9(03)V9(02) COMP-3.
010000           05  WS-EXPER-SCORE-IN        PIC 9(03)V9(02) COMP-3.
010100           05  WS-DATES-SCORE-IN        PIC 9(03)V9(02) COMP-3.
010200           05  WS-FONTIMG-SCORE-IN      PIC 9(03)V9(02) COMP-3.
010300           05  WS-LENGTH-SCORE-IN       PIC 9(03)V9(02) COMP-3.
010400           05  WS-OVERALL-SCORE-OUT-X   PIC 9(03)V9(01).
010500           05  FILLER                  PIC X(01).
010600
010700       01  RETURN-CD                   PIC 9(04) COMP.
010800
010900       PROCEDURE DIVISION USING WGTSCORE-REC, RETURN-CD.
011000
011100       000-HOUSEKEEPING.
011200           MOVE ZERO TO WS-WEIGHTED-SUM.
011300           PERFORM 100-CALC-WEIGHTED-SUM THRU 100-EXIT
011400               VARYING WGT-IDX FROM 1 BY 1
011500               UNTIL WGT-IDX > 9.
011600           PERFORM 200-ROUND-RESULT THRU 200-EXIT.
011700           MOVE ZERO TO RETURN-CD.
011800           MOVE ZERO TO RETURN-CD-HOLD.
011900           GOBACK.
012000
012100       100-CALC-WEIGHTED-SUM.
012200           COMPUTE WS-WEIGHTED-SUM =
012300               WS-WEIGHTED-SUM +
012400               ( WS-CAT-SCORE-IN(WGT-IDX) * WGT-WEIGHT(WGT-IDX) ).
012500       100-EXIT.
012600           EXIT.
012700
012800       200-ROUND-RESULT.
012900      *** ROUND THE FIXED-DECIMAL SUM HALF-UP TO ONE DECIMAL
013000      *** PLACE FOR THE REPORT FIELD.
013100           COMPUTE WS-OVERALL-SCORE-OUT ROUNDED =
013200               WS-WEIGHTED-SUM.
013300           MOVE WS-OVERALL-SCORE-OUT TO WS-ROUND-AREA-NUM.
013400       200-EXIT.
013500           EXIT.
