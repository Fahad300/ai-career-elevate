000100******************************************************************
000200*    TOOLREC.CPY
000300*    RECORD LAYOUTS FOR THE TOOL-REQUEST VALIDATION STEP (TOOLVAL)
000400*    TOOLIN-REC  - ONE PER INCOMING OPERATION REQUEST
000500*    TOOLOUT-REC - THE VALID/INVALID DECISION FOR THAT REQUEST
000600*
000700*    TOOLIN-REC  IS FIXED AT 32 BYTES.
000800*    TOOLOUT-REC IS FIXED AT 60 BYTES.  BOTH FILL EXACTLY, SO
000900*    NEITHER CARRIES A TRAILING FILLER.
001000******************************************************************
001100 01  TOOLIN-REC.
001200     05  TRQ-TOOL-NAME           PIC X(12).
001300     05  TRQ-PARM-NAME            PIC X(12).
001400     05  TRQ-PARM-TYPE            PIC X(08).
001500
001600 01  TOOLOUT-REC.
001700     05  TRO-TOOL-NAME           PIC X(12).
001800     05  TRO-STATUS               PIC X(08).
001900         88  TRO-VALID                VALUE "VALID   ".
002000         88  TRO-INVALID              VALUE "INVALID ".
002100     05  TRO-REASON               PIC X(40).
